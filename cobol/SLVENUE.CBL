000100*                                                                         
000200*    SLVENUE.CBL                                                          
000300*    FILE-CONTROL ENTRY FOR THE VENUE MASTER FILE.                        
000400*    COPIED INTO VENUE-MATCH-BATCH AND ANY FUTURE PROGRAM THAT            
000500*    NEEDS TO WALK THE VENUE MASTER.                                      
000600*                                                                         
000700*    08/22/1988  J RIVERA   ORIGINAL SELECT FOR THE VENUE MASTER.         
000800*    11/03/1991  T OKONKWO  RENAMED LOGICAL FROM VENFILE TO               
000900*                           VENMAST, PER OPERATIONS JCL STANDARD.         
001000*    01/18/2000  T OKONKWO  Y2K AUDIT -- LOGICAL NAME AND FILE            
001100*                           STATUS FIELD UNCHANGED BY THE CENTURY         
001200*                           ROLLOVER.  NO CHANGES MADE.                   
001300*                                                                         
001400    SELECT VENUE-FILE                                                     
001500        ASSIGN TO "VENMAST"                                               
001600        ORGANIZATION IS LINE SEQUENTIAL                                   
001700        FILE STATUS IS W-VENUE-FILE-STATUS.                               
