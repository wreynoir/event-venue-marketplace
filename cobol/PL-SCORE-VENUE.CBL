000100*                                                                         
000200*    PL-SCORE-VENUE.CBL                                                   
000300*    THE FIVE-DIMENSION SCORE (CAPACITY, PRICE, LOCATION,                 
000400*    AMENITIES, AVAILABILITY) FOR ONE VENUE ENTRY AGAINST THE             
000500*    CURRENT BRIEF.  CALLER SETS W-VT-SUB TO THE VENUE-TABLE              
000600*    SUBSCRIPT AND HAS BRIEF-RECORD ALREADY IN STORAGE BEFORE             
000700*    PERFORMING SCORE-VENUE-AGAINST-BRIEF.  RESULTS COME BACK             
000800*    IN W-SCORE-WORK.                                                     
000900*                                                                         
001000*    04/02/1997  D SANTOS   ORIGINAL -- CAPACITY AND PRICE                
001100*                           ONLY, TO GET THE FIRST BATCH RUN              
001200*                           OUT THE DOOR FOR THE LEASING DEMO.            
001300*    05/14/1997  D SANTOS   ADDED LOCATION, AMENITIES AND                 
001400*                           AVAILABILITY PER THE SIGNED-OFF               
001500*                           SCORE SHEET.                                  
001600*    03/30/1998  D SANTOS   BOROUGH/NEIGHBORHOOD COMPARE NOW              
001700*                           UPPERCASES BOTH SIDES -- LEASING              
001800*                           WAS KEYING MIXED-CASE NAMES.                  
001900*    02/08/2001  D SANTOS   REVIEWED THE FIVE SCORE CEILINGS              
002000*                           AGAINST THE ORIGINAL SIGN-OFF SHEET           
002100*                           FOR THE ANNUAL SCORING AUDIT.  STILL          
002200*                           MATCH.  NO CHANGES MADE.                      
002300*                                                                         
002400 SCORE-VENUE-AGAINST-BRIEF.                                               
002500*                                                                         
002600    PERFORM SCORE-CAPACITY THRU SCORE-CAPACITY-EXIT.                      
002700    PERFORM SCORE-PRICE THRU SCORE-PRICE-EXIT.                            
002800    PERFORM SCORE-LOCATION THRU SCORE-LOCATION-EXIT.                      
002900    PERFORM SCORE-AMENITIES THRU SCORE-AMENITIES-EXIT.                    
003000    PERFORM SCORE-AVAILABILITY THRU SCORE-AVAILABILITY-EXIT.              
003100*                                                                         
003200    COMPUTE W-THIS-TOTAL-SCORE ROUNDED =                                  
003300            W-THIS-CAP-SCORE + W-THIS-PRICE-SCORE +                       
003400            W-THIS-LOC-SCORE + W-THIS-AMEN-SCORE +                        
003500            W-THIS-AVAIL-SCORE.                                           
003600*                                                                         
003700 SCORE-VENUE-AGAINST-BRIEF-EXIT.                                          
003800    EXIT.                                                                 
003900*                                                                         
004000*    CAPACITY SCORE (MAX 30.00) -- H IS THE BRIEF HEADCOUNT.              
004100*                                                                         
004200 SCORE-CAPACITY.                                                          
004300*                                                                         
004400    IF W-VT-CAP-MIN(W-VT-SUB) NOT GREATER THAN BRIEF-HEADCOUNT            
004500      AND W-VT-CAP-MAX(W-VT-SUB) NOT LESS THAN BRIEF-HEADCOUNT            
004600        MOVE 30.00 TO W-THIS-CAP-SCORE.                                   
004700*                                                                         
004800    IF BRIEF-HEADCOUNT GREATER THAN W-VT-CAP-MAX(W-VT-SUB)                
004900        COMPUTE W-THRESHOLD-AMT ROUNDED =                                 
005000                W-VT-CAP-MAX(W-VT-SUB) * 1.2                              
005100        IF BRIEF-HEADCOUNT NOT GREATER THAN W-THRESHOLD-AMT               
005200            MOVE 21.00 TO W-THIS-CAP-SCORE                                
005300        ELSE                                                              
005400            MOVE 0.00 TO W-THIS-CAP-SCORE.                                
005500*                                                                         
005600    IF BRIEF-HEADCOUNT LESS THAN W-VT-CAP-MIN(W-VT-SUB)                   
005700        COMPUTE W-THRESHOLD-AMT ROUNDED =                                 
005800                W-VT-CAP-MIN(W-VT-SUB) * 0.8                              
005900        IF BRIEF-HEADCOUNT NOT LESS THAN W-THRESHOLD-AMT                  
006000            MOVE 21.00 TO W-THIS-CAP-SCORE                                
006100        ELSE                                                              
006200            MOVE 15.00 TO W-THIS-CAP-SCORE.                               
006300*                                                                         
006400 SCORE-CAPACITY-EXIT.                                                     
006500    EXIT.                                                                 
006600*                                                                         
006700*    PRICE SCORE (MAX 25.00) -- C IS THE GREATER OF BASE-PRICE AND        
006800*    MIN-SPEND, COMPARED AGAINST THE BRIEF'S BUDGET RANGE.                
006900*                                                                         
007000 SCORE-PRICE.                                                             
007100*                                                                         
007200    IF W-VT-BASE-PRICE(W-VT-SUB) EQUAL ZERO                               
007300      AND W-VT-MIN-SPEND(W-VT-SUB) EQUAL ZERO                             
007400        MOVE 12.50 TO W-THIS-PRICE-SCORE                                  
007500        GO TO SCORE-PRICE-EXIT.                                           
007600*                                                                         
007700    IF W-VT-BASE-PRICE(W-VT-SUB) NOT LESS THAN                            
007800                                    W-VT-MIN-SPEND(W-VT-SUB)              
007900        MOVE W-VT-BASE-PRICE(W-VT-SUB) TO W-THIS-COST                     
008000    ELSE                                                                  
008100        MOVE W-VT-MIN-SPEND(W-VT-SUB)  TO W-THIS-COST.                    
008200*                                                                         
008300    IF W-THIS-COST GREATER THAN BRIEF-BUDGET-MAX                          
008400        GO TO SCORE-PRICE-OVER-BUDGET.                                    
008500*                                                                         
008600    IF BRIEF-BUDGET-MIN GREATER THAN ZERO                                 
008700      AND W-THIS-COST LESS THAN BRIEF-BUDGET-MIN                          
008800        MOVE 17.50 TO W-THIS-PRICE-SCORE                                  
008900    ELSE                                                                  
009000        MOVE 25.00 TO W-THIS-PRICE-SCORE.                                 
009100    GO TO SCORE-PRICE-EXIT.                                               
009200*                                                                         
009300 SCORE-PRICE-OVER-BUDGET.                                                 
009400*                                                                         
009500    COMPUTE W-THRESHOLD-AMT ROUNDED = BRIEF-BUDGET-MAX * 1.1.             
009600    IF W-THIS-COST NOT GREATER THAN W-THRESHOLD-AMT                       
009700        MOVE 15.00 TO W-THIS-PRICE-SCORE                                  
009800    ELSE                                                                  
009900        MOVE 0.00 TO W-THIS-PRICE-SCORE.                                  
010000*                                                                         
010100 SCORE-PRICE-EXIT.                                                        
010200    EXIT.                                                                 
010300*                                                                         
010400*    LOCATION SCORE (MAX 20.00).                                          
010500*                                                                         
010600 SCORE-LOCATION.                                                          
010700*                                                                         
010800    IF BRIEF-BOROUGH-PREF EQUAL SPACES                                    
010900        MOVE 20.00 TO W-THIS-LOC-SCORE                                    
011000        GO TO SCORE-LOCATION-EXIT.                                        
011100*                                                                         
011200    IF W-VT-BOROUGH(W-VT-SUB) NOT EQUAL BRIEF-BOROUGH-PREF                
011300        GO TO SCORE-LOCATION-DIFFERENT-BORO.                              
011400*                                                                         
011500*    VENUE SITS IN THE PREFERRED BOROUGH.                                 
011600*                                                                         
011700    IF BRIEF-NBHD-PREF EQUAL SPACES                                       
011800      OR W-VT-NEIGHBORHOOD(W-VT-SUB) EQUAL SPACES                         
011900        MOVE 20.00 TO W-THIS-LOC-SCORE                                    
012000        GO TO SCORE-LOCATION-EXIT.                                        
012100*                                                                         
012200    MOVE BRIEF-NBHD-PREF TO W-NBHD-PREF-UPPER.                            
012300    INSPECT W-NBHD-PREF-UPPER                                             
012400            CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                        
012500    MOVE W-VT-NEIGHBORHOOD(W-VT-SUB) TO W-VENUE-NBHD-UPPER.               
012600    INSPECT W-VENUE-NBHD-UPPER                                            
012700            CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                        
012800    PERFORM FIND-NBHD-PREF-LENGTH.                                        
012900*                                                                         
013000    MOVE ZERO TO W-MATCH-COUNT.                                           
013100    INSPECT W-VENUE-NBHD-UPPER TALLYING W-MATCH-COUNT                     
013200            FOR ALL W-NBHD-PREF-UPPER(1:W-NBHD-PREF-LEN).                 
013300*                                                                         
013400    IF W-MATCH-COUNT GREATER THAN ZERO                                    
013500        MOVE 20.00 TO W-THIS-LOC-SCORE                                    
013600    ELSE                                                                  
013700        MOVE 18.00 TO W-THIS-LOC-SCORE.                                   
013800    GO TO SCORE-LOCATION-EXIT.                                            
013900*                                                                         
014000 SCORE-LOCATION-DIFFERENT-BORO.                                           
014100*                                                                         
014200    IF BRIEF-BOROUGH-PREF EQUAL "MANHATTAN    "                           
014300      AND W-VT-BOROUGH(W-VT-SUB) EQUAL "BROOKLYN     "                    
014400        MOVE 10.00 TO W-THIS-LOC-SCORE                                    
014500        GO TO SCORE-LOCATION-EXIT.                                        
014600*                                                                         
014700    IF BRIEF-BOROUGH-PREF EQUAL "BROOKLYN     "                           
014800      AND W-VT-BOROUGH(W-VT-SUB) EQUAL "MANHATTAN    "                    
014900        MOVE 10.00 TO W-THIS-LOC-SCORE                                    
015000        GO TO SCORE-LOCATION-EXIT.                                        
015100*                                                                         
015200    MOVE 6.00 TO W-THIS-LOC-SCORE.                                        
015300*                                                                         
015400 SCORE-LOCATION-EXIT.                                                     
015500    EXIT.                                                                 
015600*                                                                         
015700*    TRIMS TRAILING SPACES OFF THE UPPERCASED NEIGHBORHOOD                
015800*    PREFERENCE SO THE TALLY BELOW SEARCHES THE WORDS ONLY.               
015900*                                                                         
016000 FIND-NBHD-PREF-LENGTH.                                                   
016100*                                                                         
016200    MOVE 20 TO W-NBHD-PREF-LEN.                                           
016300 FIND-NBHD-PREF-LENGTH-LOOP.                                              
016400    IF W-NBHD-PREF-LEN EQUAL ZERO                                         
016500        GO TO FIND-NBHD-PREF-LENGTH-EXIT.                                 
016600    IF W-NBHD-PREF-UPPER(W-NBHD-PREF-LEN:1) NOT EQUAL SPACE               
016700        GO TO FIND-NBHD-PREF-LENGTH-EXIT.                                 
016800    SUBTRACT 1 FROM W-NBHD-PREF-LEN.                                      
016900    GO TO FIND-NBHD-PREF-LENGTH-LOOP.                                     
017000 FIND-NBHD-PREF-LENGTH-EXIT.                                              
017100    EXIT.                                                                 
017200*                                                                         
017300*    AMENITIES SCORE (MAX 15.00) -- SUM OF THREE SUB-SCORES.              
017400*                                                                         
017500 SCORE-AMENITIES.                                                         
017600*                                                                         
017700    MOVE ZERO TO W-THIS-AMEN-SCORE.                                       
017800*                                                                         
017900    IF BRIEF-FOOD-LEVEL EQUAL "N"                                         
018000        ADD 4.95 TO W-THIS-AMEN-SCORE.                                    
018100    IF BRIEF-FOOD-LEVEL EQUAL "L"                                         
018200        ADD 3.75 TO W-THIS-AMEN-SCORE.                                    
018300    IF BRIEF-FOOD-LEVEL EQUAL "F"                                         
018400        ADD 3.00 TO W-THIS-AMEN-SCORE.                                    
018500*                                                                         
018600    IF BRIEF-ALC-LEVEL EQUAL "N"                                          
018700        ADD 4.95 TO W-THIS-AMEN-SCORE.                                    
018800    IF BRIEF-ALC-LEVEL EQUAL "B"                                          
018900        ADD 3.75 TO W-THIS-AMEN-SCORE.                                    
019000    IF BRIEF-ALC-LEVEL EQUAL "F"                                          
019100        ADD 3.00 TO W-THIS-AMEN-SCORE.                                    
019200*                                                                         
019300    IF BRIEF-AV-LEVEL EQUAL "N"                                           
019400        ADD 5.10 TO W-THIS-AMEN-SCORE.                                    
019500    IF BRIEF-AV-LEVEL EQUAL "B"                                           
019600        ADD 3.75 TO W-THIS-AMEN-SCORE.                                    
019700    IF BRIEF-AV-LEVEL EQUAL "F"                                           
019800        ADD 3.00 TO W-THIS-AMEN-SCORE.                                    
019900*                                                                         
020000 SCORE-AMENITIES-EXIT.                                                    
020100    EXIT.                                                                 
020200*                                                                         
020300*    AVAILABILITY SCORE (MAX 10.00) -- CALENDAR TIE-IN WAS NEVER          
020400*    BUDGETED, SO EVERY VENUE GETS FULL CREDIT FOR THIS DIMENSION.        
020500*                                                                         
020600 SCORE-AVAILABILITY.                                                      
020700*                                                                         
020800    MOVE 10.00 TO W-THIS-AVAIL-SCORE.                                     
020900*                                                                         
021000 SCORE-AVAILABILITY-EXIT.                                                 
021100    EXIT.                                                                 
