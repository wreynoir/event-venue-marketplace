000100*                                                                         
000200*    PLGENERAL.CBL                                                        
000300*    SMALL HOUSEKEEPING PARAGRAPHS SHARED BY THE BATCH DRIVER --          
000400*    GETTING THE RUN DATE FOR THE REPORT HEADING, AND SPACING THE         
000500*    PRINT FILE.  NOTHING HERE TOUCHES A VENUE OR BRIEF RECORD.           
000600*                                                                         
000700*    04/02/1997  D SANTOS   ORIGINAL -- JUMP-LINE ONLY, CARRIED           
000800*                           OVER FROM THE OLD SCREEN-HANDLING             
000900*                           PLGENERAL SO THE REPORT COULD SPACE           
001000*                           ITSELF THE SAME WAY THE MENUS DID.            
001100*    03/30/1998  D SANTOS   ADDED GET-RUN-DATE WITH THE Y2K               
001200*                           CENTURY WINDOW (PIVOT YEAR 50) --             
001300*                           NO MORE 2-DIGIT YEAR ON THE REPORT.           
001400*    01/18/2000  D SANTOS   Y2K AUDIT -- WATCHED THE FIRST BATCH          
001500*                           RUN OF THE NEW YEAR.  GET-RUN-DATE            
001600*                           WINDOWED 01/01/00 TO 2000 CORRECTLY.          
001700*                           NO CHANGES MADE.                              
001800*    09/11/2003  T OKONKWO  POINTED THE REPORT HEADING AND FOOTER         
001900*                           SPACING IN THE MATCH BATCH AT JUMP-LINE       
002000*                           INSTEAD OF EACH WRITING ITS OWN BLANK         
002100*                           LINE -- ONE SPACER PARAGRAPH TO MAINTAIN      
002200*                           INSTEAD OF TWO COPIES OF THE SAME WRITE.      
002300*                                                                         
002400*    GETS TODAY'S DATE FROM THE SYSTEM AND WINDOWS IT INTO A              
002500*    FULL 4-DIGIT YEAR FOR THE REPORT HEADING.                            
002600*                                                                         
002700 GET-RUN-DATE.                                                            
002800*                                                                         
002900    ACCEPT W-RUN-DATE-YYMMDD FROM DATE.                                   
003000*                                                                         
003100    IF W-RUN-YY LESS THAN 50                                              
003200        MOVE 20 TO W-RUN-CENTURY                                          
003300    ELSE                                                                  
003400        MOVE 19 TO W-RUN-CENTURY.                                         
003500*                                                                         
003600    COMPUTE W-RUN-CCYY = (W-RUN-CENTURY * 100) + W-RUN-YY.                
003700    MOVE W-RUN-MM TO W-RUN-MM-OUT.                                        
003800    MOVE W-RUN-DD TO W-RUN-DD-OUT.                                        
003900*                                                                         
004000 GET-RUN-DATE-EXIT.                                                       
004100    EXIT.                                                                 
004200*                                                                         
004300*    WRITES ONE BLANK LINE TO THE MATCH REPORT -- "PERFORM                
004400*    JUMP-LINE THRU JUMP-LINE-EXIT n TIMES" SPACES A BLOCK THE            
004500*    SAME WAY THE OLD MENUS USED TO SPACE THE SCREEN.  CALLED             
004600*    FROM PRINT-REPORT-HEADINGS AND WRITE-REPORT-FOOTER.                  
004700*                                                                         
004800 JUMP-LINE.                                                               
004900*                                                                         
005000    WRITE MATCH-REPORT-RECORD FROM W-BLANK-LINE                           
005100          BEFORE ADVANCING 1 LINE.                                        
005200*                                                                         
005300 JUMP-LINE-EXIT.                                                          
005400    EXIT.                                                                 
