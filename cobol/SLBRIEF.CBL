000100*                                                                         
000200*    SLBRIEF.CBL                                                          
000300*    FILE-CONTROL ENTRY FOR THE EVENT BRIEF FILE.                         
000400*    BRIEFS ARE READ IN FILE ORDER -- NO KEYED ACCESS NEEDED,             
000500*    THE MATCH BATCH IS THE ONLY CONSUMER.                                
000600*                                                                         
000700*    09/02/1988  J RIVERA   ORIGINAL SELECT FOR THE BRIEF FILE.           
000800*    01/18/2000  J RIVERA   Y2K AUDIT -- NOTHING ON THIS SELECT           
000900*                           ENTRY CARRIES A DATE.  NO CHANGES             
001000*                           MADE.                                         
001100*                                                                         
001200    SELECT BRIEF-FILE                                                     
001300        ASSIGN TO "BRFMAST"                                               
001400        ORGANIZATION IS LINE SEQUENTIAL                                   
001500        FILE STATUS IS W-BRIEF-FILE-STATUS.                               
