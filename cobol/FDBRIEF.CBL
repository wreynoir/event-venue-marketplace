000100*                                                                         
000200*    FDBRIEF.CBL                                                          
000300*    RECORD LAYOUT FOR THE EVENT BRIEF FILE (BRFMAST).                    
000400*    ONE LINE PER BRIEF.  READ STRAIGHT THROUGH, IN FILE ORDER,           
000500*    BY THE MATCH BATCH -- NO TABLE, NO KEYED ACCESS.                     
000600*                                                                         
000700*    09/02/1988  J RIVERA   ORIGINAL LAYOUT.                              
000800*    02/11/1990  J RIVERA   ADDED NBHD-PREF TO GO WITH THE VENUE          
000900*                           NEIGHBORHOOD FIELD, SAME WEEK.                
001000*    06/19/1994  M CHEN     ADDED FOOD-LEVEL, ALC-LEVEL, AV-LEVEL.        
001100*                           CATERING/BAR/AV NOW SCORED SEPARATELY.        
001200*    03/30/1998  D SANTOS   ADDED BRIEF-DATE-GROUP REDEFINES OF           
001300*                           EVENT-DATE FOR THE Y2K DATE-WINDOWING         
001400*                           CLEANUP -- CCYY CARRIED FULL 4 DIGITS,        
001500*                           NO 2-DIGIT YEAR ANYWHERE IN THIS FILE.        
001600*    01/18/2000  M CHEN     Y2K AUDIT -- BRIEF-DATE-GROUP ALREADY         
001700*                           CARRIES A FULL 4-DIGIT CCYY FROM LAST         
001800*                           YEAR'S CLEANUP.  NO CHANGES NEEDED ON         
001900*                           THIS LAYOUT.                                  
002000*                                                                         
002100    FD  BRIEF-FILE                                                        
002200        LABEL RECORDS ARE STANDARD.                                       
002300*                                                                         
002400    01  BRIEF-RECORD.                                                     
002500        05  BRIEF-NUMBER          PIC 9(06).                              
002600        05  BRIEF-EVENT-TYPE      PIC X(12).                              
002700            88  BRIEF-TYPE-VALID                                          
002800                     VALUE "CORPORATE   " "WEDDING     "                  
002900                           "BIRTHDAY    " "ANNIVERSARY "                  
003000                           "NETWORKING  " "CONFERENCE  "                  
003100                           "OTHER       ".                                
003200        05  BRIEF-HEADCOUNT       PIC 9(05).                              
003300        05  BRIEF-EVENT-DATE      PIC 9(08).                              
003400        05  BRIEF-DATE-GROUP REDEFINES BRIEF-EVENT-DATE.                  
003500            10  BRIEF-EVENT-CCYY  PIC 9(04).                              
003600            10  BRIEF-EVENT-MM    PIC 9(02).                              
003700            10  BRIEF-EVENT-DD    PIC 9(02).                              
003800        05  BRIEF-BOROUGH-PREF    PIC X(13).                              
003900        05  BRIEF-NBHD-PREF       PIC X(20).                              
004000        05  BRIEF-BUDGET-GROUP.                                           
004100            10  BRIEF-BUDGET-MIN  PIC 9(07)V99.                           
004200            10  BRIEF-BUDGET-MAX  PIC 9(07)V99.                           
004300        05  BRIEF-FOOD-LEVEL      PIC X(01).                              
004400            88  BRIEF-FOOD-VALID  VALUE "N" "L" "F".                      
004500        05  BRIEF-ALC-LEVEL       PIC X(01).                              
004600            88  BRIEF-ALC-VALID   VALUE "N" "B" "F".                      
004700        05  BRIEF-AV-LEVEL        PIC X(01).                              
004800            88  BRIEF-AV-VALID    VALUE "N" "B" "F".                      
004900        05  BRIEF-STATUS          PIC X(01).                              
005000            88  BRIEF-ACTIVE        VALUE "A".                            
005100            88  BRIEF-DRAFT         VALUE "D".                            
005200            88  BRIEF-MATCHED       VALUE "M".                            
005300            88  BRIEF-BOOKED        VALUE "B".                            
005400            88  BRIEF-COMPLETED     VALUE "C".                            
005500            88  BRIEF-CANCELLED     VALUE "X".                            
005600            88  BRIEF-STATUS-VALID  VALUE "A" "D" "M" "B" "C" "X".        
005700        05  FILLER                PIC X(04).                              
005800*                                                                         
005900    01  BRIEF-RAW-LINE REDEFINES BRIEF-RECORD                             
006000                              PIC X(90).                                  
