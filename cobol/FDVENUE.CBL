000100*                                                                         
000200*    FDVENUE.CBL                                                          
000300*    RECORD LAYOUT FOR THE VENUE MASTER FILE (VENMAST).                   
000400*    ONE LINE PER VENUE.  LOADED WHOLESALE INTO THE IN-MEMORY             
000500*    VENUE TABLE (SEE WSMATCH01.CBL) BY THE MATCH BATCH -- THIS           
000600*    FILE IS NEVER READ RANDOM, ONLY SEQUENTIAL AT STARTUP.               
000700*                                                                         
000800*    08/22/1988  J RIVERA   ORIGINAL LAYOUT, 7 FIELDS.                    
000900*    02/11/1990  J RIVERA   ADDED VENUE-NEIGHBORHOOD FOR THE              
001000*                           LOCATION-PREFERENCE SCORING WORK.             
001100*    11/03/1991  T OKONKWO  ADDED VENUE-MIN-SPEND -- SALES WANTS          
001200*                           MINIMUM-SPEND VENUES SCORED SEPARATELY        
001300*                           FROM STRAIGHT RENTAL-FEE VENUES.              
001400*    06/19/1994  M CHEN     ADDED VENUE-VERIF-STATUS.  UNVERIFIED         
001500*                           LISTINGS NO LONGER FLOW INTO MATCHING.        
001600*    04/02/1997  D SANTOS   MATCH BATCH GO-LIVE -- NO LAYOUT CHANGE,      
001700*                           LOGGED HERE SO THE CUTOVER DATE IS ON         
001800*                           RECORD WITH THE OTHER COPYBOOKS THIS          
001900*                           JOB SHARES.                                   
002000*    01/18/2000  T OKONKWO  Y2K AUDIT -- REVIEWED EVERY FIELD ON          
002100*                           THIS LAYOUT FOR A 2-DIGIT YEAR.  FOUND        
002200*                           NONE HERE.  NO CHANGES MADE.                  
002300*    09/11/2003  T OKONKWO  DROPPED VENUE-CAPACITY-TABLE AND              
002400*                           VENUE-PRICE-TABLE REDEFINES -- THEY WERE      
002500*                           LAID IN FOR A TABLE-SEARCH SCORING PASS       
002600*                           THAT NEVER GOT BUILT; SCORING HAS ALWAYS      
002700*                           COMPARED MIN/MAX AND BASE-PRICE/MIN-SPEND     
002800*                           DIRECTLY.  FIELDS MOVED BACK TO PLAIN         
002900*                           05-LEVELS UNDER VENUE-RECORD.                 
003000*                                                                         
003100    FD  VENUE-FILE                                                        
003200        LABEL RECORDS ARE STANDARD.                                       
003300*                                                                         
003400    01  VENUE-RECORD.                                                     
003500        05  VENUE-NUMBER          PIC 9(06).                              
003600        05  VENUE-NAME            PIC X(30).                              
003700        05  VENUE-BOROUGH         PIC X(13).                              
003800            88  VENUE-BORO-VALID                                          
003900                          VALUE "MANHATTAN    " "BROOKLYN     "           
004000                                "QUEENS       " "BRONX        "           
004100                                "STATEN-ISLAND".                          
004200            88  VENUE-BORO-MANHATTAN VALUE "MANHATTAN    ".               
004300            88  VENUE-BORO-BROOKLYN  VALUE "BROOKLYN     ".               
004400        05  VENUE-NEIGHBORHOOD    PIC X(20).                              
004500        05  VENUE-CAPACITY-MIN    PIC 9(05).                              
004600        05  VENUE-CAPACITY-MAX    PIC 9(05).                              
004700        05  VENUE-BASE-PRICE      PIC 9(07)V99.                           
004800        05  VENUE-MIN-SPEND       PIC 9(07)V99.                           
004900        05  VENUE-VERIF-STATUS    PIC X(01).                              
005000            88  VENUE-VERIFIED      VALUE "V".                            
005100            88  VENUE-PENDING       VALUE "P".                            
005200            88  VENUE-REJECTED      VALUE "R".                            
005300            88  VENUE-VERIF-VALID   VALUE "V" "P" "R".                    
005400        05  FILLER                PIC X(02).                              
005500*                                                                         
005600    01  VENUE-RAW-LINE REDEFINES VENUE-RECORD                             
005700                              PIC X(100).                                 
