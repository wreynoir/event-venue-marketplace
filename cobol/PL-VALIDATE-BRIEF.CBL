000100*                                                                         
000200*    PL-VALIDATE-BRIEF.CBL                                                
000300*    FIELD-LEVEL EDITS FOR ONE EVENT BRIEF RECORD, PERFORMED BY           
000400*    VENUE-MATCH-BATCH BEFORE A BRIEF IS SCORED AGAINST THE VENUE         
000500*    TABLE.  BAD BRIEFS GO TO THE ERROR LISTING AND ARE SKIPPED.          
000600*                                                                         
000700*    09/02/1988  J RIVERA   ORIGINAL EDITS -- HEADCOUNT AND               
000800*                           BUDGET-MAX ONLY.                              
000900*    06/19/1994  M CHEN     ADDED THE FOOD/ALC/AV LEVEL EDITS.            
001000*    03/30/1998  D SANTOS   ADDED THE BUDGET-MIN VS BUDGET-MAX            
001100*    01/18/2000  D SANTOS   Y2K AUDIT -- BUDGET-MIN/BUDGET-MAX            
001200*                           CROSS-EDIT FROM LAST YEAR STILL HOLDS.        
001300*                           NO CHANGES MADE.                              
001400*                           CROSS-EDIT FOR THE Y2K CLEANUP PASS --        
001500*                           A HANDFUL OF OLD BRIEFS HAD BUDGET-MIN        
001600*                           HIGHER THAN BUDGET-MAX AND WERE               
001700*                           SCORING EVERY VENUE AT ZERO.                  
001800*                                                                         
001900 VALIDATE-BRIEF-RECORD.                                                   
002000*                                                                         
002100    MOVE "Y" TO W-RECORD-IS-VALID.                                        
002200*                                                                         
002300    IF BRIEF-HEADCOUNT LESS THAN 1                                        
002400        MOVE "HEADCOUNT"         TO W-ERR-FIELD-NAME                      
002500        MOVE "MUST BE AT LEAST 1" TO W-ERR-REASON                         
002600        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
002700*                                                                         
002800    IF BRIEF-BUDGET-MAX NOT GREATER THAN ZERO                             
002900        MOVE "BUDGET-MAX"        TO W-ERR-FIELD-NAME                      
003000        MOVE "MUST BE GREATER THAN ZERO" TO W-ERR-REASON                  
003100        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
003200*                                                                         
003300    IF BRIEF-BUDGET-MIN GREATER THAN ZERO                                 
003400      AND BRIEF-BUDGET-MIN GREATER THAN BRIEF-BUDGET-MAX                  
003500        MOVE "BUDGET-MIN"        TO W-ERR-FIELD-NAME                      
003600        MOVE "MUST NOT EXCEED BUDGET-MAX" TO W-ERR-REASON                 
003700        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
003800*                                                                         
003900    IF NOT BRIEF-FOOD-VALID                                               
004000        MOVE "FOOD-LEVEL"        TO W-ERR-FIELD-NAME                      
004100        MOVE "MUST BE N, L OR F" TO W-ERR-REASON                          
004200        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
004300*                                                                         
004400    IF NOT BRIEF-ALC-VALID                                                
004500        MOVE "ALC-LEVEL"         TO W-ERR-FIELD-NAME                      
004600        MOVE "MUST BE N, B OR F" TO W-ERR-REASON                          
004700        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
004800*                                                                         
004900    IF NOT BRIEF-AV-VALID                                                 
005000        MOVE "AV-LEVEL"          TO W-ERR-FIELD-NAME                      
005100        MOVE "MUST BE N, B OR F" TO W-ERR-REASON                          
005200        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
005300*                                                                         
005400    IF BRIEF-BOROUGH-PREF NOT EQUAL SPACES                                
005500      AND BRIEF-BOROUGH-PREF NOT EQUAL "MANHATTAN    "                    
005600      AND BRIEF-BOROUGH-PREF NOT EQUAL "BROOKLYN     "                    
005700      AND BRIEF-BOROUGH-PREF NOT EQUAL "QUEENS       "                    
005800      AND BRIEF-BOROUGH-PREF NOT EQUAL "BRONX        "                    
005900      AND BRIEF-BOROUGH-PREF NOT EQUAL "STATEN-ISLAND"                    
006000        MOVE "BOROUGH-PREF"      TO W-ERR-FIELD-NAME                      
006100        MOVE "BLANK OR ONE OF THE FIVE VALID BOROUGH CODES" TO            
006200                                     W-ERR-REASON                         
006300        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
006400*                                                                         
006500    IF NOT BRIEF-STATUS-VALID                                             
006600        MOVE "STATUS"            TO W-ERR-FIELD-NAME                      
006700        MOVE "NOT A VALID BRIEF STATUS CODE" TO W-ERR-REASON              
006800        PERFORM WRITE-BRIEF-ERROR-LINE.                                   
006900*                                                                         
007000 WRITE-BRIEF-ERROR-LINE.                                                  
007100*                                                                         
007200    MOVE "N"                TO W-RECORD-IS-VALID.                         
007300    MOVE "BRIEF"             TO ERR-RECORD-TYPE.                          
007400    MOVE BRIEF-NUMBER        TO ERR-RECORD-ID.                            
007500    MOVE W-ERR-FIELD-NAME   TO ERR-FIELD-NAME.                            
007600    MOVE W-ERR-REASON       TO ERR-REASON.                                
007700    WRITE ERROR-LISTING-RECORD FROM ERR-DETAIL-LINE.                      
