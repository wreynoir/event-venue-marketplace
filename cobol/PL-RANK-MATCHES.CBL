000100*                                                                         
000200*    PL-RANK-MATCHES.CBL                                                  
000300*    SORTS W-CANDIDATE-TABLE INTO DESCENDING SCORE ORDER (TIES            
000400*    BROKEN BY ASCENDING VENUE NUMBER), THEN TRIMS IT TO THE TOP          
000500*    10 ENTRIES.  THE CANDIDATE TABLE IS BUILT FRESH PER BRIEF BY         
000600*    VENUE-MATCH-BATCH, SO A SIMPLE IN-TABLE EXCHANGE SORT IS FAST        
000700*    ENOUGH -- NO NEED FOR THE SORT VERB OR A WORK FILE HERE.             
000800*                                                                         
000900*    04/02/1997  D SANTOS   ORIGINAL EXCHANGE SORT, CARRIED OVER          
001000*                           FROM THE OLD RESCORE-AND-COMPARE LOOP         
001100*                           THAT USED TO LIVE IN THE MAIN DRIVER.         
001200*    05/14/1997  D SANTOS   ADDED THE VENUE-NUMBER TIE-BREAK --           
001300*                           TWO VENUES TIED AT 78.50 PRINTED IN A         
001400*                           DIFFERENT ORDER EACH RUN UNTIL THEN.          
001500*    03/30/1998  D SANTOS   CAPPED OUTPUT AT 10 ROWS PER BRIEF SO         
001600*                           THE REPORT DOES NOT RUN FOR PAGES WHEN        
001700*                           A BRIEF MATCHES THE WHOLE VENUE FILE.         
001800*    02/08/2001  D SANTOS   ANNUAL SCORING AUDIT -- CONFIRMED THE         
001900*                           TIE-BREAK AND THE TOP-10 CAP STILL            
002000*                           MATCH THE SIGNED-OFF SCORE SHEET.  NO         
002100*                           CHANGES MADE.                                 
002200*                                                                         
002300 RANK-CANDIDATE-TABLE.                                                    
002400*                                                                         
002500    IF W-CAND-COUNT LESS THAN 2                                           
002600        GO TO RANK-CANDIDATE-TABLE-TRIM.                                  
002700*                                                                         
002800    PERFORM SORT-CANDIDATE-TABLE THRU SORT-CANDIDATE-TABLE-EXIT.          
002900*                                                                         
003000 RANK-CANDIDATE-TABLE-TRIM.                                               
003100*                                                                         
003200    IF W-CAND-COUNT GREATER THAN 10                                       
003300        MOVE 10 TO W-TOP-LIMIT                                            
003400    ELSE                                                                  
003500        MOVE W-CAND-COUNT TO W-TOP-LIMIT.                                 
003600*                                                                         
003700 RANK-CANDIDATE-TABLE-EXIT.                                               
003800    EXIT.                                                                 
003900*                                                                         
004000*    CLASSIC BUBBLE EXCHANGE -- W-CAND-COUNT NEVER EXCEEDS 500,           
004100*    AND IN PRACTICE IT IS A HANDFUL OF CANDIDATES PER BRIEF, SO          
004200*    THE O(N-SQUARED) COST NEVER SHOWS UP IN THE RUN LOG.                 
004300*                                                                         
004400 SORT-CANDIDATE-TABLE.                                                    
004500*                                                                         
004600    PERFORM SORT-OUTER-PASS THRU SORT-OUTER-PASS-EXIT                     
004700            VARYING W-CAND-SUB FROM 1 BY 1                                
004800            UNTIL W-CAND-SUB NOT LESS THAN W-CAND-COUNT.                  
004900*                                                                         
005000 SORT-CANDIDATE-TABLE-EXIT.                                               
005100    EXIT.                                                                 
005200*                                                                         
005300 SORT-OUTER-PASS.                                                         
005400*                                                                         
005500    PERFORM SORT-INNER-PASS THRU SORT-INNER-PASS-EXIT                     
005600            VARYING W-CAND-SUB-2 FROM 1 BY 1                              
005700            UNTIL W-CAND-SUB-2 NOT LESS THAN                              
005800                  (W-CAND-COUNT - W-CAND-SUB + 1).                        
005900*                                                                         
006000 SORT-OUTER-PASS-EXIT.                                                    
006100    EXIT.                                                                 
006200*                                                                         
006300 SORT-INNER-PASS.                                                         
006400*                                                                         
006500    IF W-CAND-TOTAL-SCORE(W-CAND-SUB-2) LESS THAN                         
006600                     W-CAND-TOTAL-SCORE(W-CAND-SUB-2 + 1)                 
006700        PERFORM SWAP-CANDIDATE-ENTRIES THRU                               
006800                SWAP-CANDIDATE-ENTRIES-EXIT                               
006900        GO TO SORT-INNER-PASS-EXIT.                                       
007000*                                                                         
007100    IF W-CAND-TOTAL-SCORE(W-CAND-SUB-2) EQUAL                             
007200                     W-CAND-TOTAL-SCORE(W-CAND-SUB-2 + 1)                 
007300      AND W-CAND-VENUE-NUMBER(W-CAND-SUB-2) GREATER THAN                  
007400                     W-CAND-VENUE-NUMBER(W-CAND-SUB-2 + 1)                
007500        PERFORM SWAP-CANDIDATE-ENTRIES THRU                               
007600                SWAP-CANDIDATE-ENTRIES-EXIT.                              
007700*                                                                         
007800 SORT-INNER-PASS-EXIT.                                                    
007900    EXIT.                                                                 
008000*                                                                         
008100 SWAP-CANDIDATE-ENTRIES.                                                  
008200*                                                                         
008300    MOVE W-CAND-ENTRY(W-CAND-SUB-2)     TO W-CAND-SWAP-AREA.              
008400    MOVE W-CAND-ENTRY(W-CAND-SUB-2 + 1) TO                                
008500                                    W-CAND-ENTRY(W-CAND-SUB-2).           
008600    MOVE W-CAND-SWAP-AREA                TO                               
008700                                W-CAND-ENTRY(W-CAND-SUB-2 + 1).           
008800*                                                                         
008900 SWAP-CANDIDATE-ENTRIES-EXIT.                                             
009000    EXIT.                                                                 
