000100*                                                                         
000200*    PL-BUILD-EXPLANATION.CBL                                             
000300*    BUILDS THE CANNED EXPLANATION TEXT FOR ONE KEPT MATCH.  NO           
000400*    OUTSIDE LOOKUP, NO FREE TEXT -- JUST THE HANDFUL OF CANNED           
000500*    PHRASES LEASING AGREED TO IN THE SCORE-SHEET SIGN-OFF, BUILT         
000600*    UP INTO EXPLANATION ON THE MATCH-RESULT RECORD.                      
000700*                                                                         
000800*    05/14/1997  D SANTOS   ORIGINAL -- FOUR CANNED PHRASES PLUS          
000900*                           THE OVERALL-MATCH LINE.                       
001000*    03/30/1998  D SANTOS   ADDED THE "NO BULLET QUALIFIED" CATCH         
001100*                           -- A BLANK EXPLANATION WAS GOING OUT          
001200*                           ON THE LOW-SCORE MATCHES.                     
001300*    02/08/2001  D SANTOS   ANNUAL SCORING AUDIT -- CANNED PHRASES        
001400*                           STILL MATCH THE SIGNED-OFF SCORE              
001500*                           SHEET.  NO CHANGES MADE.                      
001600*                                                                         
001700 BUILD-EXPLANATION.                                                       
001800*                                                                         
001900    MOVE SPACES TO W-BULLET-TABLE.                                        
002000    MOVE ZERO TO W-BULLET-COUNT.                                          
002100*                                                                         
002200    PERFORM BUILD-CAPACITY-BULLET THRU BUILD-CAPACITY-BULLET-EXIT.        
002300    PERFORM BUILD-LOCATION-BULLET THRU BUILD-LOCATION-BULLET-EXIT.        
002400    PERFORM BUILD-PRICE-BULLET THRU BUILD-PRICE-BULLET-EXIT.              
002500    PERFORM BUILD-AMENITIES-BULLET THRU                                   
002600            BUILD-AMENITIES-BULLET-EXIT.                                  
002700    PERFORM BUILD-OVERALL-BULLET THRU BUILD-OVERALL-BULLET-EXIT.          
002800*                                                                         
002900    IF W-BULLET-COUNT EQUAL ZERO                                          
003000        ADD 1 TO W-BULLET-COUNT                                           
003100        MOVE "MATCHES YOUR EVENT REQUIREMENTS" TO                         
003200                                      W-BULLET(W-BULLET-COUNT)            
003300        MOVE 31 TO W-BULLET-LEN(W-BULLET-COUNT).                          
003400*                                                                         
003500    PERFORM JOIN-EXPLANATION-BULLETS THRU                                 
003600            JOIN-EXPLANATION-BULLETS-EXIT.                                
003700*                                                                         
003800 BUILD-EXPLANATION-EXIT.                                                  
003900    EXIT.                                                                 
004000*                                                                         
004100*    BULLET 1 -- CAPACITY FIT.                                            
004200*                                                                         
004300 BUILD-CAPACITY-BULLET.                                                   
004400*                                                                         
004500    IF W-THIS-CAP-SCORE NOT GREATER THAN 20.00                            
004600        GO TO BUILD-CAPACITY-BULLET-EXIT.                                 
004700*                                                                         
004800    ADD 1 TO W-BULLET-COUNT.                                              
004900    MOVE BRIEF-HEADCOUNT          TO W-HEADCOUNT-EDIT.                    
005000    MOVE W-VT-CAP-MIN(W-VT-SUB) TO W-CAP-MIN-EDIT.                        
005100    MOVE W-VT-CAP-MAX(W-VT-SUB) TO W-CAP-MAX-EDIT.                        
005200    MOVE 1 TO W-STRING-PTR.                                               
005300    STRING "ACCOMMODATES " DELIMITED BY SIZE                              
005400           W-HEADCOUNT-EDIT DELIMITED BY SIZE                             
005500           " GUESTS (CAP " DELIMITED BY SIZE                              
005600           W-CAP-MIN-EDIT DELIMITED BY SIZE                               
005700           "-" DELIMITED BY SIZE                                          
005800           W-CAP-MAX-EDIT DELIMITED BY SIZE                               
005900           ")" DELIMITED BY SIZE                                          
006000           INTO W-BULLET(W-BULLET-COUNT)                                  
006100           WITH POINTER W-STRING-PTR.                                     
006200    COMPUTE W-BULLET-LEN(W-BULLET-COUNT) = W-STRING-PTR - 1.              
006300*                                                                         
006400 BUILD-CAPACITY-BULLET-EXIT.                                              
006500    EXIT.                                                                 
006600*                                                                         
006700*    BULLET 2 -- LOCATION FIT.                                            
006800*                                                                         
006900 BUILD-LOCATION-BULLET.                                                   
007000*                                                                         
007100    IF W-THIS-LOC-SCORE NOT GREATER THAN 15.00                            
007200        GO TO BUILD-LOCATION-BULLET-EXIT.                                 
007300*                                                                         
007400    ADD 1 TO W-BULLET-COUNT.                                              
007500    MOVE 1 TO W-STRING-PTR.                                               
007600    STRING "GREAT LOCATION IN " DELIMITED BY SIZE                         
007700           W-VT-BOROUGH(W-VT-SUB) DELIMITED BY SPACE                      
007800           INTO W-BULLET(W-BULLET-COUNT)                                  
007900           WITH POINTER W-STRING-PTR.                                     
008000    COMPUTE W-BULLET-LEN(W-BULLET-COUNT) = W-STRING-PTR - 1.              
008100*                                                                         
008200 BUILD-LOCATION-BULLET-EXIT.                                              
008300    EXIT.                                                                 
008400*                                                                         
008500*    BULLET 3 -- PRICE FIT.                                               
008600*                                                                         
008700 BUILD-PRICE-BULLET.                                                      
008800*                                                                         
008900    IF W-THIS-PRICE-SCORE NOT GREATER THAN 15.00                          
009000        GO TO BUILD-PRICE-BULLET-EXIT.                                    
009100*                                                                         
009200    ADD 1 TO W-BULLET-COUNT.                                              
009300    MOVE BRIEF-BUDGET-MAX TO W-BUDGET-MAX-EDIT.                           
009400    MOVE 1 TO W-STRING-PTR.                                               
009500    STRING "WITHIN YOUR BUDGET OF " DELIMITED BY SIZE                     
009600           W-BUDGET-MAX-EDIT DELIMITED BY SIZE                            
009700           INTO W-BULLET(W-BULLET-COUNT)                                  
009800           WITH POINTER W-STRING-PTR.                                     
009900    COMPUTE W-BULLET-LEN(W-BULLET-COUNT) = W-STRING-PTR - 1.              
010000*                                                                         
010100 BUILD-PRICE-BULLET-EXIT.                                                 
010200    EXIT.                                                                 
010300*                                                                         
010400*    BULLET 4 -- AMENITIES FIT.                                           
010500*                                                                         
010600 BUILD-AMENITIES-BULLET.                                                  
010700*                                                                         
010800    IF W-THIS-AMEN-SCORE NOT GREATER THAN 10.00                           
010900        GO TO BUILD-AMENITIES-BULLET-EXIT.                                
011000*                                                                         
011100    ADD 1 TO W-BULLET-COUNT.                                              
011200    MOVE 1 TO W-STRING-PTR.                                               
011300    STRING "HAS THE AMENITIES YOU NEED" DELIMITED BY SIZE                 
011400           INTO W-BULLET(W-BULLET-COUNT)                                  
011500           WITH POINTER W-STRING-PTR.                                     
011600    COMPUTE W-BULLET-LEN(W-BULLET-COUNT) = W-STRING-PTR - 1.              
011700*                                                                         
011800 BUILD-AMENITIES-BULLET-EXIT.                                             
011900    EXIT.                                                                 
012000*                                                                         
012100*    BULLET 5 -- OVERALL BAND (80 AND UP, OR 60 AND UP).                  
012200*                                                                         
012300 BUILD-OVERALL-BULLET.                                                    
012400*                                                                         
012500    IF W-THIS-TOTAL-SCORE LESS THAN 60.00                                 
012600        GO TO BUILD-OVERALL-BULLET-EXIT.                                  
012700*                                                                         
012800    ADD 1 TO W-BULLET-COUNT.                                              
012900    MOVE 1 TO W-STRING-PTR.                                               
013000*                                                                         
013100    IF W-THIS-TOTAL-SCORE NOT LESS THAN 80.00                             
013200        STRING "EXCELLENT OVERALL MATCH" DELIMITED BY SIZE                
013300               INTO W-BULLET(W-BULLET-COUNT)                              
013400               WITH POINTER W-STRING-PTR                                  
013500    ELSE                                                                  
013600        STRING "STRONG MATCH FOR YOUR EVENT" DELIMITED BY SIZE            
013700               INTO W-BULLET(W-BULLET-COUNT)                              
013800               WITH POINTER W-STRING-PTR.                                 
013900*                                                                         
014000    COMPUTE W-BULLET-LEN(W-BULLET-COUNT) = W-STRING-PTR - 1.              
014100*                                                                         
014200 BUILD-OVERALL-BULLET-EXIT.                                               
014300    EXIT.                                                                 
014400*                                                                         
014500*    JOINS WHATEVER BULLETS FIRED, SEPARATED BY "; ", INTO THE            
014600*    EXPLANATION FIELD ON THE MATCH-RESULT RECORD.                        
014700*                                                                         
014800 JOIN-EXPLANATION-BULLETS.                                                
014900*                                                                         
015000    MOVE SPACES TO EXPLANATION.                                           
015100    MOVE 1 TO W-EXPLAIN-PTR.                                              
015200    PERFORM JOIN-ONE-BULLET THRU JOIN-ONE-BULLET-EXIT                     
015300            VARYING W-EXPLAIN-SUB FROM 1 BY 1                             
015400            UNTIL W-EXPLAIN-SUB GREATER THAN W-BULLET-COUNT.              
015500*                                                                         
015600 JOIN-EXPLANATION-BULLETS-EXIT.                                           
015700    EXIT.                                                                 
015800*                                                                         
015900 JOIN-ONE-BULLET.                                                         
016000*                                                                         
016100    IF W-EXPLAIN-SUB GREATER THAN 1                                       
016200        STRING "; " DELIMITED BY SIZE                                     
016300               INTO EXPLANATION                                           
016400               WITH POINTER W-EXPLAIN-PTR.                                
016500*                                                                         
016600    STRING W-BULLET(W-EXPLAIN-SUB)                                        
016700               (1:W-BULLET-LEN(W-EXPLAIN-SUB)) DELIMITED BY SIZE          
016800           INTO EXPLANATION                                               
016900           WITH POINTER W-EXPLAIN-PTR.                                    
017000*                                                                         
017100 JOIN-ONE-BULLET-EXIT.                                                    
017200    EXIT.                                                                 
