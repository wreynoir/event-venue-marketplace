000100*                                                                         
000200*    WSMATCH01.CBL                                                        
000300*    WORKING-STORAGE SHARED BY VENUE-MATCH-BATCH:  THE IN-MEMORY          
000400*    VENUE TABLE, THE PER-BRIEF CANDIDATE/SCORE TABLE, THE FILE           
000500*    SWITCHES, AND THE RUN AND PER-BRIEF COUNTERS.                        
000600*                                                                         
000700*    09/02/1988  J RIVERA   ORIGINAL TABLE, 200 VENUES MAX.               
000800*    11/03/1991  T OKONKWO  RAISED TABLE TO 500 VENUES -- LEASING         
000900*                           SAYS WE WILL NEVER CARRY MORE THAN            
001000*                           THAT MANY ACTIVE LISTINGS AT ONCE.            
001100*    04/02/1997  D SANTOS   ADDED W-CANDIDATE-TABLE FOR THE               
001200*                           PER-BRIEF SCORE/RANK WORK -- WAS              
001300*                           PREVIOUSLY RESCORING OFF THE MASTER           
001400*                           TABLE DIRECTLY, WHICH MADE THE RANK           
001500*                           COPYBOOK MESSY TO FOLLOW.                     
001600*    02/08/2001  R PATEL    PULLED W-STRING-PTR, W-EXPLAIN-PTR AND        
001700*                           TWO OF THE SCAN SUBSCRIPTS OUT OF             
001800*                           THEIR GROUPS TO STANDALONE 77-LEVEL           
001900*                           ITEMS -- THEY NEVER APPEARED ON A             
002000*                           PRINTED OR WRITTEN RECORD AND DID NOT         
002100*                           NEED TO CARRY A GROUP JUST TO GET A           
002200*                           FILLER PAD.                                   
002300*                                                                         
002400    01  W-VENUE-TABLE.                                                    
002500        05  W-VENUE-COUNT           PIC 9(03) COMP.                       
002600        05  W-VENUE-ENTRY OCCURS 500 TIMES.                               
002700            10  W-VT-NUMBER         PIC 9(06).                            
002800            10  W-VT-NAME           PIC X(30).                            
002900            10  W-VT-BOROUGH        PIC X(13).                            
003000            10  W-VT-NEIGHBORHOOD   PIC X(20).                            
003100            10  W-VT-CAP-MIN        PIC 9(05).                            
003200            10  W-VT-CAP-MAX        PIC 9(05).                            
003300            10  W-VT-BASE-PRICE     PIC 9(07)V99.                         
003400            10  W-VT-MIN-SPEND      PIC 9(07)V99.                         
003500            10  FILLER               PIC X(04).                           
003600*                                                                         
003700    01  W-CANDIDATE-TABLE.                                                
003800        05  W-CAND-COUNT            PIC 9(03) COMP.                       
003900        05  W-CAND-ENTRY OCCURS 500 TIMES.                                
004000            10  W-CAND-VENUE-NUMBER PIC 9(06).                            
004100            10  W-CAND-TOTAL-SCORE  PIC 9(03)V99.                         
004200            10  W-CAND-CAP-SCORE    PIC 9(02)V99.                         
004300            10  W-CAND-PRICE-SCORE  PIC 9(02)V99.                         
004400            10  W-CAND-LOC-SCORE    PIC 9(02)V99.                         
004500            10  W-CAND-AMEN-SCORE   PIC 9(02)V99.                         
004600            10  W-CAND-AVAIL-SCORE  PIC 9(02)V99.                         
004700            10  FILLER               PIC X(04).                           
004800*                                                                         
004900    01  W-SCORE-WORK.                                                     
005000        05  W-THIS-CAP-SCORE        PIC 9(02)V99.                         
005100        05  W-THIS-PRICE-SCORE      PIC 9(02)V99.                         
005200        05  W-THIS-LOC-SCORE        PIC 9(02)V99.                         
005300        05  W-THIS-AMEN-SCORE       PIC 9(02)V99.                         
005400        05  W-THIS-AVAIL-SCORE      PIC 9(02)V99.                         
005500        05  W-THIS-TOTAL-SCORE      PIC 9(03)V99.                         
005600        05  W-THIS-COST             PIC 9(07)V99.                         
005700        05  W-THRESHOLD-AMT         PIC 9(07)V99.                         
005800        05  FILLER                   PIC X(04).                           
005900*                                                                         
006000    01  W-FILE-SWITCHES.                                                  
006100        05  W-VENUE-FILE-STATUS     PIC X(02).                            
006200            88  W-VENUE-FILE-OK     VALUE "00".                           
006300        05  W-BRIEF-FILE-STATUS     PIC X(02).                            
006400            88  W-BRIEF-FILE-OK     VALUE "00".                           
006500        05  W-MATCH-FILE-STATUS     PIC X(02).                            
006600            88  W-MATCH-FILE-OK     VALUE "00".                           
006700        05  W-END-OF-VENUE-FILE     PIC X(01).                            
006800            88  END-OF-VENUE-FILE    VALUE "Y".                           
006900        05  W-END-OF-BRIEF-FILE     PIC X(01).                            
007000            88  END-OF-BRIEF-FILE    VALUE "Y".                           
007100        05  W-RECORD-IS-VALID       PIC X(01).                            
007200            88  RECORD-IS-VALID      VALUE "Y".                           
007300        05  FILLER                   PIC X(06).                           
007400*                                                                         
007500    01  W-RUN-TOTALS.                                                     
007600        05  W-BRIEFS-READ           PIC 9(05) COMP.                       
007700        05  W-BRIEFS-PROCESSED      PIC 9(05) COMP.                       
007800        05  W-BRIEFS-SKIPPED        PIC 9(05) COMP.                       
007900        05  W-VENUES-LOADED         PIC 9(05) COMP.                       
008000        05  W-VENUES-SKIPPED        PIC 9(05) COMP.                       
008100        05  W-MATCHES-WRITTEN       PIC 9(07) COMP.                       
008200        05  FILLER                   PIC X(04).                           
008300*                                                                         
008400    01  W-BRIEF-WORK.                                                     
008500        05  W-MATCHES-KEPT          PIC 9(03) COMP.                       
008600        05  W-BEST-SCORE            PIC 9(03)V99.                         
008700        05  FILLER                   PIC X(04).                           
008800*                                                                         
008900    01  W-SUBSCRIPTS.                                                     
009000        05  W-VT-SUB                PIC 9(03) COMP.                       
009100        05  W-CAND-SUB              PIC 9(03) COMP.                       
009200        05  W-RANK-SUB              PIC 9(02) COMP.                       
009300        05  W-TOP-LIMIT             PIC 9(02) COMP.                       
009400        05  FILLER                   PIC X(04).                           
009500*                                                                         
009600    01  W-CAND-SWAP-AREA.                                                 
009700        05  W-SWAP-VENUE-NUMBER     PIC 9(06).                            
009800        05  W-SWAP-TOTAL-SCORE      PIC 9(03)V99.                         
009900        05  W-SWAP-CAP-SCORE        PIC 9(02)V99.                         
010000        05  W-SWAP-PRICE-SCORE      PIC 9(02)V99.                         
010100        05  W-SWAP-LOC-SCORE        PIC 9(02)V99.                         
010200        05  W-SWAP-AMEN-SCORE       PIC 9(02)V99.                         
010300        05  W-SWAP-AVAIL-SCORE      PIC 9(02)V99.                         
010400        05  FILLER                   PIC X(04).                           
010500*                                                                         
010600    01  W-VALIDATION-WORK.                                                
010700        05  W-ERR-FIELD-NAME        PIC X(20).                            
010800        05  W-ERR-REASON            PIC X(50).                            
010900        05  FILLER                   PIC X(06).                           
011000*                                                                         
011100    01  ERR-DETAIL-LINE.                                                  
011200        05  ERR-RECORD-TYPE          PIC X(05).                           
011300        05  FILLER                   PIC X(02) VALUE SPACES.              
011400        05  ERR-RECORD-ID            PIC 9(06).                           
011500        05  FILLER                   PIC X(02) VALUE SPACES.              
011600        05  ERR-FIELD-NAME           PIC X(20).                           
011700        05  FILLER                   PIC X(02) VALUE SPACES.              
011800        05  ERR-REASON               PIC X(50).                           
011900        05  FILLER                   PIC X(45) VALUE SPACES.              
012000*                                                                         
012100    01  W-EXPLAIN-WORK.                                                   
012200        05  W-BULLET-COUNT          PIC 9(01) COMP.                       
012300        05  W-BULLET-TABLE.                                               
012400            10  W-BULLET OCCURS 5 TIMES PIC X(40).                        
012500        05  W-BULLET-LEN OCCURS 5 TIMES PIC 9(02) COMP.                   
012600        05  W-EXPLAIN-SUB           PIC 9(01) COMP.                       
012700        05  W-HEADCOUNT-EDIT        PIC ZZZZ9.                            
012800        05  W-CAP-MIN-EDIT          PIC ZZZZ9.                            
012900        05  W-CAP-MAX-EDIT          PIC ZZZZ9.                            
013000        05  W-BUDGET-MAX-EDIT       PIC $$$,$$$,$$9.99.                   
013100        05  FILLER                   PIC X(04).                           
013200*                                                                         
013300    01  W-LOCATION-WORK.                                                  
013400        05  W-NBHD-PREF-UPPER       PIC X(20).                            
013500        05  W-VENUE-NBHD-UPPER      PIC X(20).                            
013600        05  W-NBHD-PREF-LEN         PIC 9(02) COMP.                       
013700        05  W-MATCH-COUNT           PIC 9(02) COMP.                       
013800        05  FILLER                   PIC X(04).                           
013900*                                                                         
014000    01  W-DATE-WORK.                                                      
014100        05  W-RUN-DATE-YYMMDD       PIC 9(06).                            
014200        05  W-RUN-DATE-GROUP REDEFINES W-RUN-DATE-YYMMDD.                 
014300            10  W-RUN-YY            PIC 9(02).                            
014400            10  W-RUN-MM            PIC 9(02).                            
014500            10  W-RUN-DD            PIC 9(02).                            
014600        05  W-RUN-CENTURY           PIC 9(02).                            
014700        05  W-RUN-DATE-CCYYMMDD.                                          
014800            10  W-RUN-CCYY          PIC 9(04).                            
014900            10  W-RUN-MM-OUT        PIC 9(02).                            
015000            10  W-RUN-DD-OUT        PIC 9(02).                            
015100        05  FILLER                   PIC X(04).                           
015200*                                                                         
015300    01  W-PRINT-WORK.                                                     
015400        05  W-BLANK-LINE            PIC X(132) VALUE SPACES.              
015500        05  FILLER                   PIC X(04).                           
015600*                                                                         
015700*    STANDALONE SCALARS -- NOT PART OF ANY GROUP, SO THEY ARE             
015800*    CARRIED AS 77-LEVEL ITEMS THE WAY THE REST OF THE SHOP               
015900*    CARRIES A ONE-OFF COUNTER OR POINTER.                                
016000*                                                                         
016100    77  W-CAND-SUB-2             PIC 9(03) COMP.                          
016200    77  W-FOUND-VT-SUB           PIC 9(03) COMP.                          
016300    77  W-STRING-PTR             PIC 9(02) COMP.                          
016400    77  W-EXPLAIN-PTR            PIC 9(03) COMP.                          
