000100*                                                                         
000200*    PL-VALIDATE-VENUE.CBL                                                
000300*    FIELD-LEVEL EDITS FOR ONE VENUE MASTER RECORD, PERFORMED BY          
000400*    VENUE-MATCH-BATCH AS EACH LINE IS LOADED INTO W-VENUE-TABLE.         
000500*    BAD RECORDS ARE WRITTEN TO THE ERROR LISTING AND LEFT OUT OF         
000600*    THE TABLE -- THEY NEVER REACH THE SCORING COPYBOOK.                  
000700*                                                                         
000800*    06/19/1994  M CHEN     ORIGINAL EDITS, WRITTEN WITH THE              
000900*                           VERIF-STATUS FIELD THE SAME WEEK.             
001000*    04/02/1997  D SANTOS   SPLIT OUT OF THE LOAD PARAGRAPH INTO          
001100*                           ITS OWN COPYBOOK SO PRINT-VENUE-DIR           
001200*    01/18/2000  D SANTOS   Y2K AUDIT -- NONE OF THESE EDITS TOUCH        
001300*                           A DATE FIELD.  NO CHANGES MADE.               
001400*                           (NEVER BUILT) COULD SHARE THE EDITS.          
001500*                                                                         
001600 VALIDATE-VENUE-RECORD.                                                   
001700*                                                                         
001800    MOVE "Y" TO W-RECORD-IS-VALID.                                        
001900*                                                                         
002000    IF VENUE-NAME EQUAL SPACES                                            
002100        MOVE "VENUE-NAME"        TO W-ERR-FIELD-NAME                      
002200        MOVE "NAME MUST NOT BE BLANK" TO W-ERR-REASON                     
002300        PERFORM WRITE-VENUE-ERROR-LINE.                                   
002400*                                                                         
002500    IF NOT VENUE-BORO-VALID                                               
002600        MOVE "BOROUGH"           TO W-ERR-FIELD-NAME                      
002700        MOVE "NOT ONE OF THE FIVE VALID BOROUGH CODES" TO                 
002800                                     W-ERR-REASON                         
002900        PERFORM WRITE-VENUE-ERROR-LINE.                                   
003000*                                                                         
003100    IF VENUE-CAPACITY-MIN NOT GREATER THAN ZERO                           
003200        MOVE "CAPACITY-MIN"      TO W-ERR-FIELD-NAME                      
003300        MOVE "MUST BE GREATER THAN ZERO" TO W-ERR-REASON                  
003400        PERFORM WRITE-VENUE-ERROR-LINE.                                   
003500*                                                                         
003600    IF VENUE-CAPACITY-MAX NOT GREATER THAN ZERO                           
003700        MOVE "CAPACITY-MAX"      TO W-ERR-FIELD-NAME                      
003800        MOVE "MUST BE GREATER THAN ZERO" TO W-ERR-REASON                  
003900        PERFORM WRITE-VENUE-ERROR-LINE.                                   
004000*                                                                         
004100    IF VENUE-CAPACITY-MAX LESS THAN VENUE-CAPACITY-MIN                    
004200        MOVE "CAPACITY-MAX"      TO W-ERR-FIELD-NAME                      
004300        MOVE "MUST NOT BE LESS THAN CAPACITY-MIN" TO                      
004400                                     W-ERR-REASON                         
004500        PERFORM WRITE-VENUE-ERROR-LINE.                                   
004600*                                                                         
004700    IF NOT VENUE-VERIF-VALID                                              
004800        MOVE "VERIF-STATUS"      TO W-ERR-FIELD-NAME                      
004900        MOVE "MUST BE V, P OR R" TO W-ERR-REASON                          
005000        PERFORM WRITE-VENUE-ERROR-LINE.                                   
005100*                                                                         
005200*    BASE-PRICE AND MIN-SPEND ARE PIC 9, NOT S9 -- THE PICTURE            
005300*    CLAUSE ITSELF KEEPS THEM FROM EVER GOING NEGATIVE, SO THERE          
005400*    IS NO RUNTIME CHECK FOR THAT RULE HERE.                              
005500*                                                                         
005600 WRITE-VENUE-ERROR-LINE.                                                  
005700*                                                                         
005800    MOVE "N"                TO W-RECORD-IS-VALID.                         
005900    MOVE "VENUE"             TO ERR-RECORD-TYPE.                          
006000    MOVE VENUE-NUMBER        TO ERR-RECORD-ID.                            
006100    MOVE W-ERR-FIELD-NAME   TO ERR-FIELD-NAME.                            
006200    MOVE W-ERR-REASON       TO ERR-REASON.                                
006300    WRITE ERROR-LISTING-RECORD FROM ERR-DETAIL-LINE.                      
