000100*                                                                         
000200*    VENUE-MATCH-BATCH                                                    
000300*    NIGHTLY BATCH DRIVER FOR THE VENUE/BRIEF MATCHING RUN.               
000400*    LOADS THE VERIFIED VENUE LISTINGS INTO MEMORY, READS EVERY           
000500*    ACTIVE EVENT BRIEF, SCORES EACH BRIEF AGAINST EVERY LOADED           
000600*    VENUE, AND WRITES THE TOP TEN MATCHES PER BRIEF TO THE               
000700*    MATCH RESULT FILE AND TO A PRINTED REPORT.  BAD VENUE AND            
000800*    BRIEF RECORDS ARE LISTED ON THE ERROR FILE AND LEFT OUT OF           
000900*    THE RUN.                                                             
001000*                                                                         
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID. VENUE-MATCH-BATCH.                                           
001300 AUTHOR. J RIVERA.                                                        
001400 INSTALLATION. METRO VENUE LEASING CO. - DATA PROCESSING.                 
001500 DATE-WRITTEN. 09/02/1988.                                                
001600 DATE-COMPILED.                                                           
001700 SECURITY. COMPANY CONFIDENTIAL -- LEASING AND FINANCE ONLY.              
001800*                                                                         
001900*    CHANGE LOG                                                           
002000*                                                                         
002100*    09/02/1988  J RIVERA   ORIGINAL PROGRAM.  READS VENMAST              
002200*                           AND BRFMAST, SCORES ON CAPACITY AND           
002300*                           PRICE ONLY, WRITES THE TOP MATCH TO           
002400*                           A SIMPLE ONE-LINE-PER-BRIEF PRINT             
002500*                           REPORT.  NO MATCH RESULT FILE YET --          
002600*                           THE REPORT WAS ALL LEASING ASKED              
002700*                           FOR.                                          
002800*    02/11/1990  J RIVERA   ADDED LOCATION SCORING (BOROUGH AND           
002900*                           NEIGHBORHOOD) NOW THAT VENUE                  
003000*                           NEIGHBORHOOD AND BRIEF-NBHD-PREF              
003100*                           ARE ON THE FILES.                             
003200*    11/03/1991  T OKONKWO  RAISED THE VENUE TABLE TO 500                 
003300*                           ENTRIES.  ADDED VENUE-MIN-SPEND TO            
003400*                           THE PRICE SCORE SO A MINIMUM-SPEND            
003500*                           VENUE IS NOT SCORED THE SAME AS A             
003600*                           FLAT RENTAL FEE VENUE.                        
003700*    06/19/1994  M CHEN     ADDED THE MATCH RESULT FILE                   
003800*                           (MATCHOUT) SO SALES CAN LOAD                  
003900*                           MATCHES INTO THE NEW FOLLOW-UP                
004000*                           SYSTEM INSTEAD OF RETYPING THEM OFF           
004100*                           THE PRINTED REPORT.  ADDED AMENITIES          
004200*                           SCORING (FOOD/ALC/AV LEVELS) AND THE          
004300*                           VENUE-VERIF-STATUS ELIGIBILITY CHECK          
004400*                           -- UNVERIFIED LISTINGS NO LONGER              
004500*                           FLOW INTO MATCHING.  SPLIT THE FIELD          
004600*                           EDITS OUT TO PL-VALIDATE-VENUE AND            
004700*                           PL-VALIDATE-BRIEF AND ADDED THE               
004800*                           ERROR LISTING FILE (MATCHERR).                
004900*    04/02/1997  D SANTOS   FULL REWRITE OF THE SCORING AND               
005000*                           RANKING LOGIC INTO PL-SCORE-VENUE             
005100*                           AND PL-RANK-MATCHES.  TOP TEN                 
005200*                           MATCHES PER BRIEF NOW KEPT INSTEAD            
005300*                           OF THE SINGLE BEST ONE -- SALES               
005400*                           WANTED OPTIONS, NOT JUST THE WINNER.          
005500*                           REPORT NOW PRINTS ONE SECTION PER             
005600*                           BRIEF WITH A DETAIL LINE PER MATCH.           
005700*    05/14/1997  D SANTOS   ADDED THE PLAIN-LANGUAGE EXPLANATION          
005800*                           BUILT BY PL-BUILD-EXPLANATION AND             
005900*                           CARRIED ON THE MATCH RESULT RECORD            
006000*                           FOR SALES.                                    
006100*    03/30/1998  D SANTOS   Y2K DATE WINDOWING CLEANUP -- RUN             
006200*                           DATE ON THE REPORT HEADING NOW                
006300*                           WINDOWS THE 2-DIGIT SYSTEM YEAR INTO          
006400*                           A FULL CCYY (PIVOT YEAR 50) THROUGH           
006500*                           THE NEW GET-RUN-DATE PARAGRAPH IN             
006600*                           PLGENERAL.  ALSO UPPERCASED THE               
006700*                           BOROUGH/NEIGHBORHOOD COMPARE IN THE           
006800*                           SCORING COPYBOOK SO A LOWER-CASE              
006900*                           ENTRY ON A NEW LISTING DOES NOT               
007000*                           SILENTLY LOSE THE LOCATION POINTS.            
007100*    11/16/1998  D SANTOS   ADDED THE RUN-TOTALS FOOTER AT THE            
007200*                           BOTTOM OF THE REPORT -- BRIEFS READ,          
007300*                           PROCESSED AND SKIPPED, VENUES LOADED          
007400*                           AND SKIPPED, MATCH RECORDS WRITTEN.           
007500*                           AUDIT WANTED A COUNT THEY COULD TIE           
007600*                           BACK TO THE ERROR LISTING EVERY               
007700*                           MORNING.                                      
007800*    01/18/2000  D SANTOS   CONFIRMED THE ROLLOVER INTO 2000 WAS          
007900*                           CLEAN -- RUN DATE HEADING AND ALL SIX         
008000*                           RUN-TOTAL COUNTERS CAME OUT RIGHT ON          
008100*                           THE FIRST BUSINESS DAY OF THE YEAR.           
008200*                           NO CODE CHANGES REQUIRED.                     
008300*                                                                         
008400 ENVIRONMENT DIVISION.                                                    
008500    CONFIGURATION SECTION.                                                
008600    SPECIAL-NAMES.                                                        
008700        C01 IS TOP-OF-FORM.                                               
008800    INPUT-OUTPUT SECTION.                                                 
008900    FILE-CONTROL.                                                         
009000*                                                                         
009100        COPY "SLVENUE.CBL".                                               
009200        COPY "SLBRIEF.CBL".                                               
009300*                                                                         
009400        SELECT MATCH-RESULT-FILE                                          
009500            ASSIGN TO "MATCHOUT"                                          
009600            ORGANIZATION IS LINE SEQUENTIAL                               
009700            FILE STATUS IS W-MATCH-FILE-STATUS.                           
009800*                                                                         
009900        SELECT ERROR-LISTING-FILE                                         
010000            ASSIGN TO "MATCHERR"                                          
010100            ORGANIZATION IS LINE SEQUENTIAL.                              
010200*                                                                         
010300        SELECT MATCH-REPORT-FILE                                          
010400            ASSIGN TO "MATCHRPT"                                          
010500            ORGANIZATION IS LINE SEQUENTIAL.                              
010600*                                                                         
010700 DATA DIVISION.                                                           
010800    FILE SECTION.                                                         
010900*                                                                         
011000    COPY "FDVENUE.CBL".                                                   
011100    COPY "FDBRIEF.CBL".                                                   
011200*                                                                         
011300    FD  MATCH-RESULT-FILE                                                 
011400        LABEL RECORDS ARE STANDARD.                                       
011500*                                                                         
011600    01  MATCH-RESULT-RECORD.                                              
011700        05  MR-BRIEF-NUMBER           PIC 9(06).                          
011800        05  MR-VENUE-NUMBER           PIC 9(06).                          
011900        05  MR-RANK                   PIC 9(02).                          
012000        05  MR-SCORE                  PIC 9(03)V99.                       
012100        05  MR-CAP-SCORE              PIC 9(02)V99.                       
012200        05  MR-PRICE-SCORE            PIC 9(02)V99.                       
012300        05  MR-LOC-SCORE              PIC 9(02)V99.                       
012400        05  MR-AMEN-SCORE             PIC 9(02)V99.                       
012500        05  MR-AVAIL-SCORE            PIC 9(02)V99.                       
012600        05  EXPLANATION               PIC X(200).                         
012700        05  FILLER                    PIC X(01).                          
012800*                                                                         
012900    FD  ERROR-LISTING-FILE                                                
013000        LABEL RECORDS ARE STANDARD.                                       
013100*                                                                         
013200    01  ERROR-LISTING-RECORD          PIC X(132).                         
013300*                                                                         
013400    FD  MATCH-REPORT-FILE                                                 
013500        LABEL RECORDS ARE STANDARD.                                       
013600*                                                                         
013700    01  MATCH-REPORT-RECORD           PIC X(132).                         
013800*                                                                         
013900    WORKING-STORAGE SECTION.                                              
014000*                                                                         
014100    COPY "wsmatch01.cbl".                                                 
014200*                                                                         
014300*    REPORT PRINT LINES -- STYLED AFTER THE OLD DEDUCTIBLES               
014400*    REPORT, ONE GROUP PER LINE TYPE, FILLER CARRYING THE LINE            
014500*    OUT TO THE FULL 132 BYTE PRINT WIDTH.                                
014600*                                                                         
014700    01  W-TITLE-LINE.                                                     
014800        05  FILLER                    PIC X(45) VALUE SPACES.             
014900        05  FILLER                    PIC X(19)                           
015000                                       VALUE "VENUE MATCH REPORT".        
015100        05  FILLER                    PIC X(10) VALUE SPACES.             
015200        05  FILLER                PIC X(10) VALUE "RUN DATE: ".           
015300        05  TL-RUN-DATE               PIC 9999/99/99.                     
015400        05  FILLER                    PIC X(05) VALUE SPACES.             
015500        05  FILLER                    PIC X(06) VALUE "PAGE: ".           
015600        05  TL-PAGE-NUMBER            PIC ZZZ9.                           
015700        05  FILLER                    PIC X(23) VALUE SPACES.             
015800*                                                                         
015900    01  W-DETAIL-HEADING-1.                                               
016000        05  FILLER                    PIC X(04) VALUE "RNK ".             
016100        05  FILLER                    PIC X(07) VALUE "VENUE# ".          
016200        05  FILLER                PIC X(11) VALUE "VENUE NAME ".          
016300        05  FILLER                    PIC X(20) VALUE SPACES.             
016400        05  FILLER                    PIC X(14)                           
016500                                       VALUE "BOROUGH       ".            
016600        05  FILLER                    PIC X(07) VALUE "SCORE  ".          
016700        05  FILLER                    PIC X(06) VALUE "CAP   ".           
016800        05  FILLER                    PIC X(06) VALUE "PRC   ".           
016900        05  FILLER                    PIC X(06) VALUE "LOC   ".           
017000        05  FILLER                    PIC X(06) VALUE "AMN   ".           
017100        05  FILLER                    PIC X(06) VALUE "AVL   ".           
017200        05  FILLER                    PIC X(39) VALUE SPACES.             
017300*                                                                         
017400    01  W-BRIEF-HEADER-LINE.                                              
017500        05  FILLER                    PIC X(01) VALUE SPACES.             
017600        05  FILLER                PIC X(11) VALUE "BRIEF NBR: ".          
017700        05  BH-BRIEF-NUMBER           PIC ZZZZZ9.                         
017800        05  FILLER                    PIC X(02) VALUE SPACES.             
017900        05  FILLER                PIC X(12) VALUE "EVENT TYPE: ".         
018000        05  BH-EVENT-TYPE             PIC X(12).                          
018100        05  FILLER                    PIC X(02) VALUE SPACES.             
018200        05  FILLER                PIC X(11) VALUE "HEADCOUNT: ".          
018300        05  BH-HEADCOUNT              PIC ZZZZ9.                          
018400        05  FILLER                    PIC X(02) VALUE SPACES.             
018500        05  FILLER                PIC X(12) VALUE "BUDGET MAX: ".         
018600        05  BH-BUDGET-MAX             PIC $$$,$$$,$$9.99.                 
018700        05  FILLER                    PIC X(02) VALUE SPACES.             
018800        05  FILLER                    PIC X(09) VALUE "BOROUGH: ".        
018900        05  BH-BOROUGH-PREF           PIC X(13).                          
019000        05  FILLER                    PIC X(18) VALUE SPACES.             
019100*                                                                         
019200    01  W-MATCH-DETAIL-LINE.                                              
019300        05  FILLER                    PIC X(03) VALUE SPACES.             
019400        05  DL-RANK                   PIC Z9.                             
019500        05  FILLER                    PIC X(02) VALUE SPACES.             
019600        05  DL-VENUE-NUMBER           PIC 999999.                         
019700        05  FILLER                    PIC X(02) VALUE SPACES.             
019800        05  DL-VENUE-NAME             PIC X(30).                          
019900        05  FILLER                    PIC X(02) VALUE SPACES.             
020000        05  DL-BOROUGH                PIC X(13).                          
020100        05  FILLER                    PIC X(02) VALUE SPACES.             
020200        05  DL-SCORE                  PIC ZZ9.99.                         
020300        05  FILLER                    PIC X(02) VALUE SPACES.             
020400        05  DL-CAP-SCORE              PIC Z9.99.                          
020500        05  FILLER                    PIC X(01) VALUE SPACES.             
020600        05  DL-PRICE-SCORE            PIC Z9.99.                          
020700        05  FILLER                    PIC X(01) VALUE SPACES.             
020800        05  DL-LOC-SCORE              PIC Z9.99.                          
020900        05  FILLER                    PIC X(01) VALUE SPACES.             
021000        05  DL-AMEN-SCORE             PIC Z9.99.                          
021100        05  FILLER                    PIC X(01) VALUE SPACES.             
021200        05  DL-AVAIL-SCORE            PIC Z9.99.                          
021300        05  FILLER                    PIC X(33) VALUE SPACES.             
021400*                                                                         
021500    01  W-MATCH-EXPLAIN-LINE.                                             
021600        05  FILLER                    PIC X(07) VALUE SPACES.             
021700        05  FILLER                    PIC X(08) VALUE "REASON: ".         
021800        05  XL-EXPLANATION            PIC X(116).                         
021900        05  FILLER                    PIC X(01) VALUE SPACE.              
022000*                                                                         
022100    01  W-BRIEF-FOOTER-LINE.                                              
022200        05  FILLER                    PIC X(03) VALUE SPACES.             
022300        05  FILLER                    PIC X(09) VALUE "MATCHES: ".        
022400        05  BF-MATCHES-KEPT           PIC Z9.                             
022500        05  FILLER                    PIC X(02) VALUE SPACES.             
022600        05  FILLER                PIC X(12) VALUE "BEST SCORE: ".         
022700        05  BF-BEST-SCORE             PIC ZZ9.99.                         
022800        05  FILLER                    PIC X(98) VALUE SPACES.             
022900*                                                                         
023000    01  W-REPORT-FOOTER-LINE.                                             
023100        05  FILLER                    PIC X(03) VALUE SPACES.             
023200        05  RF-LABEL                  PIC X(30).                          
023300        05  RF-COUNT                  PIC ZZZ,ZZ9.                        
023400        05  FILLER                    PIC X(92) VALUE SPACES.             
023500*                                                                         
023600    01  W-FOOTER-WORK.                                                    
023700        05  W-FOOTER-LABEL           PIC X(30).                           
023800        05  W-FOOTER-COUNT           PIC 9(07).                           
023900        05  FILLER                    PIC X(04).                          
024000*                                                                         
024100    01  W-PAGE-CONTROL.                                                   
024200        05  W-PAGE-NUMBER            PIC 9(04) COMP.                      
024300        05  W-PRINTED-LINES          PIC 9(02) COMP.                      
024400            88  PAGE-FULL             VALUE 56 THROUGH 99.                
024500        05  FILLER                    PIC X(04).                          
024600*                                                                         
024700 PROCEDURE DIVISION.                                                      
024800*                                                                         
024900    OPEN INPUT  VENUE-FILE.                                               
025000    OPEN INPUT  BRIEF-FILE.                                               
025100    OPEN OUTPUT MATCH-RESULT-FILE.                                        
025200    OPEN OUTPUT ERROR-LISTING-FILE.                                       
025300    OPEN OUTPUT MATCH-REPORT-FILE.                                        
025400*                                                                         
025500    PERFORM GET-RUN-DATE.                                                 
025600    MOVE ZERO TO W-PAGE-NUMBER.                                           
025700    PERFORM INIT-RUN-TOTALS THRU INIT-RUN-TOTALS-EXIT.                    
025800    PERFORM PRINT-REPORT-HEADINGS THRU PRINT-REPORT-HEADINGS-EXIT.        
025900*                                                                         
026000    PERFORM LOAD-VENUE-TABLE THRU LOAD-VENUE-TABLE-EXIT.                  
026100    PERFORM PROCESS-BRIEF-FILE THRU PROCESS-BRIEF-FILE-EXIT.              
026200    PERFORM WRITE-REPORT-FOOTER THRU WRITE-REPORT-FOOTER-EXIT.            
026300*                                                                         
026400    CLOSE VENUE-FILE.                                                     
026500    CLOSE BRIEF-FILE.                                                     
026600    CLOSE MATCH-RESULT-FILE.                                              
026700    CLOSE ERROR-LISTING-FILE.                                             
026800    CLOSE MATCH-REPORT-FILE.                                              
026900*                                                                         
027000    STOP RUN.                                                             
027100*                                                                         
027200*    -----------------------------------------------------------          
027300*    RUN TOTALS AND REPORT HEADINGS.                                      
027400*    -----------------------------------------------------------          
027500*                                                                         
027600 INIT-RUN-TOTALS.                                                         
027700*                                                                         
027800    MOVE ZERO TO W-BRIEFS-READ.                                           
027900    MOVE ZERO TO W-BRIEFS-PROCESSED.                                      
028000    MOVE ZERO TO W-BRIEFS-SKIPPED.                                        
028100    MOVE ZERO TO W-VENUES-LOADED.                                         
028200    MOVE ZERO TO W-VENUES-SKIPPED.                                        
028300    MOVE ZERO TO W-MATCHES-WRITTEN.                                       
028400*                                                                         
028500 INIT-RUN-TOTALS-EXIT.                                                    
028600    EXIT.                                                                 
028700*                                                                         
028800 PRINT-REPORT-HEADINGS.                                                   
028900*                                                                         
029000    ADD 1 TO W-PAGE-NUMBER.                                               
029100    MOVE SPACES TO W-TITLE-LINE.                                          
029200    MOVE W-RUN-DATE-CCYYMMDD TO TL-RUN-DATE.                              
029300    MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.                                 
029400    WRITE MATCH-REPORT-RECORD FROM W-TITLE-LINE                           
029500          BEFORE ADVANCING C01 LINES.                                     
029600    PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.                        
029800    MOVE ZERO TO W-PRINTED-LINES.                                         
029900*                                                                         
030000 PRINT-REPORT-HEADINGS-EXIT.                                              
030100    EXIT.                                                                 
030200*                                                                         
030300*    -----------------------------------------------------------          
030400*    VENUE TABLE LOAD.                                                    
030500*    -----------------------------------------------------------          
030600*                                                                         
030700 LOAD-VENUE-TABLE.                                                        
030800*                                                                         
030900    MOVE ZERO TO W-VENUE-COUNT.                                           
031000    MOVE "N" TO W-END-OF-VENUE-FILE.                                      
031100*                                                                         
031200    PERFORM READ-ONE-VENUE THRU READ-ONE-VENUE-EXIT.                      
031300    PERFORM LOAD-ONE-VENUE THRU LOAD-ONE-VENUE-EXIT                       
031400            UNTIL END-OF-VENUE-FILE.                                      
031500*                                                                         
031600 LOAD-VENUE-TABLE-EXIT.                                                   
031700    EXIT.                                                                 
031800*                                                                         
031900 READ-ONE-VENUE.                                                          
032000*                                                                         
032100    READ VENUE-FILE                                                       
032200        AT END MOVE "Y" TO W-END-OF-VENUE-FILE.                           
032300*                                                                         
032400 READ-ONE-VENUE-EXIT.                                                     
032500    EXIT.                                                                 
032600*                                                                         
032700 LOAD-ONE-VENUE.                                                          
032800*                                                                         
032900    PERFORM VALIDATE-VENUE-RECORD.                                        
033000*                                                                         
033100    IF NOT RECORD-IS-VALID                                                
033200        ADD 1 TO W-VENUES-SKIPPED                                         
033300        GO TO LOAD-ONE-VENUE-READ-NEXT.                                   
033400*                                                                         
033500    IF NOT VENUE-VERIFIED                                                 
033600        ADD 1 TO W-VENUES-SKIPPED                                         
033700        GO TO LOAD-ONE-VENUE-READ-NEXT.                                   
033800*                                                                         
033900    IF W-VENUE-COUNT NOT LESS THAN 500                                    
034000        GO TO LOAD-ONE-VENUE-READ-NEXT.                                   
034100*                                                                         
034200    ADD 1 TO W-VENUE-COUNT.                                               
034300    ADD 1 TO W-VENUES-LOADED.                                             
034400    MOVE VENUE-NUMBER       TO W-VT-NUMBER(W-VENUE-COUNT).                
034500    MOVE VENUE-NAME         TO W-VT-NAME(W-VENUE-COUNT).                  
034600    MOVE VENUE-BOROUGH      TO W-VT-BOROUGH(W-VENUE-COUNT).               
034700    MOVE VENUE-NEIGHBORHOOD TO W-VT-NEIGHBORHOOD(W-VENUE-COUNT).          
034800    MOVE VENUE-CAPACITY-MIN TO W-VT-CAP-MIN(W-VENUE-COUNT).               
034900    MOVE VENUE-CAPACITY-MAX TO W-VT-CAP-MAX(W-VENUE-COUNT).               
035000    MOVE VENUE-BASE-PRICE   TO W-VT-BASE-PRICE(W-VENUE-COUNT).            
035100    MOVE VENUE-MIN-SPEND    TO W-VT-MIN-SPEND(W-VENUE-COUNT).             
035200*                                                                         
035300 LOAD-ONE-VENUE-READ-NEXT.                                                
035400    PERFORM READ-ONE-VENUE THRU READ-ONE-VENUE-EXIT.                      
035500*                                                                         
035600 LOAD-ONE-VENUE-EXIT.                                                     
035700    EXIT.                                                                 
035800*                                                                         
035900*    -----------------------------------------------------------          
036000*    BRIEF FILE PROCESSING.                                               
036100*    -----------------------------------------------------------          
036200*                                                                         
036300 PROCESS-BRIEF-FILE.                                                      
036400*                                                                         
036500    MOVE "N" TO W-END-OF-BRIEF-FILE.                                      
036600    PERFORM READ-ONE-BRIEF THRU READ-ONE-BRIEF-EXIT.                      
036700    PERFORM PROCESS-ONE-BRIEF THRU PROCESS-ONE-BRIEF-EXIT                 
036800            UNTIL END-OF-BRIEF-FILE.                                      
036900*                                                                         
037000 PROCESS-BRIEF-FILE-EXIT.                                                 
037100    EXIT.                                                                 
037200*                                                                         
037300 READ-ONE-BRIEF.                                                          
037400*                                                                         
037500    READ BRIEF-FILE                                                       
037600        AT END MOVE "Y" TO W-END-OF-BRIEF-FILE.                           
037700    IF NOT END-OF-BRIEF-FILE                                              
037800        ADD 1 TO W-BRIEFS-READ.                                           
037900*                                                                         
038000 READ-ONE-BRIEF-EXIT.                                                     
038100    EXIT.                                                                 
038200*                                                                         
038300 PROCESS-ONE-BRIEF.                                                       
038400*                                                                         
038500    IF NOT BRIEF-ACTIVE                                                   
038600        ADD 1 TO W-BRIEFS-SKIPPED                                         
038700        GO TO PROCESS-ONE-BRIEF-READ-NEXT.                                
038800*                                                                         
038900    PERFORM VALIDATE-BRIEF-RECORD.                                        
039000*                                                                         
039100    IF NOT RECORD-IS-VALID                                                
039200        ADD 1 TO W-BRIEFS-SKIPPED                                         
039300        GO TO PROCESS-ONE-BRIEF-READ-NEXT.                                
039400*                                                                         
039500    ADD 1 TO W-BRIEFS-PROCESSED.                                          
039600    PERFORM SCORE-ALL-VENUES-FOR-BRIEF THRU                               
039700            SCORE-ALL-VENUES-FOR-BRIEF-EXIT.                              
039800    PERFORM RANK-CANDIDATE-TABLE THRU RANK-CANDIDATE-TABLE-EXIT.          
039900    PERFORM WRITE-BRIEF-SECTION THRU WRITE-BRIEF-SECTION-EXIT.            
040000*                                                                         
040100 PROCESS-ONE-BRIEF-READ-NEXT.                                             
040200    PERFORM READ-ONE-BRIEF THRU READ-ONE-BRIEF-EXIT.                      
040300*                                                                         
040400 PROCESS-ONE-BRIEF-EXIT.                                                  
040500    EXIT.                                                                 
040600*                                                                         
040700*    -----------------------------------------------------------          
040800*    SCORING -- ONE BRIEF AGAINST EVERY LOADED VENUE.                     
040900*    -----------------------------------------------------------          
041000*                                                                         
041100 SCORE-ALL-VENUES-FOR-BRIEF.                                              
041200*                                                                         
041300    MOVE ZERO TO W-CAND-COUNT.                                            
041400    PERFORM SCORE-ONE-VENUE THRU SCORE-ONE-VENUE-EXIT                     
041500            VARYING W-VT-SUB FROM 1 BY 1                                  
041600            UNTIL W-VT-SUB GREATER THAN W-VENUE-COUNT.                    
041700*                                                                         
041800 SCORE-ALL-VENUES-FOR-BRIEF-EXIT.                                         
041900    EXIT.                                                                 
042000*                                                                         
042100 SCORE-ONE-VENUE.                                                         
042200*                                                                         
042300    PERFORM SCORE-VENUE-AGAINST-BRIEF THRU                                
042400            SCORE-VENUE-AGAINST-BRIEF-EXIT.                               
042500*                                                                         
042600    IF W-THIS-TOTAL-SCORE EQUAL ZERO                                      
042700        GO TO SCORE-ONE-VENUE-EXIT.                                       
042800*                                                                         
042900    IF W-CAND-COUNT NOT LESS THAN 500                                     
043000        GO TO SCORE-ONE-VENUE-EXIT.                                       
043100*                                                                         
043200    ADD 1 TO W-CAND-COUNT.                                                
043300    MOVE W-VT-NUMBER(W-VT-SUB)                                            
043400                        TO W-CAND-VENUE-NUMBER(W-CAND-COUNT).             
043500    MOVE W-THIS-TOTAL-SCORE                                               
043600                        TO W-CAND-TOTAL-SCORE(W-CAND-COUNT).              
043700    MOVE W-THIS-CAP-SCORE                                                 
043800                        TO W-CAND-CAP-SCORE(W-CAND-COUNT).                
043900    MOVE W-THIS-PRICE-SCORE                                               
044000                        TO W-CAND-PRICE-SCORE(W-CAND-COUNT).              
044100    MOVE W-THIS-LOC-SCORE                                                 
044200                        TO W-CAND-LOC-SCORE(W-CAND-COUNT).                
044300    MOVE W-THIS-AMEN-SCORE                                                
044400                        TO W-CAND-AMEN-SCORE(W-CAND-COUNT).               
044500    MOVE W-THIS-AVAIL-SCORE                                               
044600                        TO W-CAND-AVAIL-SCORE(W-CAND-COUNT).              
044700*                                                                         
044800 SCORE-ONE-VENUE-EXIT.                                                    
044900    EXIT.                                                                 
045000*                                                                         
045100*    LOOKS UP THE VENUE TABLE ENTRY FOR A CANDIDATE BY VENUE              
045200*    NUMBER SO THE REPORT LINE AND THE EXPLANATION CAN GET AT             
045300*    THE NAME AND BOROUGH -- THE CANDIDATE TABLE ONLY CARRIES             
045400*    THE NUMBER AND THE SCORES, NOT THE FULL VENUE ROW.                   
045500*                                                                         
045600 FIND-VENUE-BY-NUMBER.                                                    
045700*                                                                         
045800    MOVE ZERO TO W-FOUND-VT-SUB.                                          
045900    PERFORM FIND-VENUE-BY-NUMBER-SCAN                                     
046000            VARYING W-VT-SUB FROM 1 BY 1                                  
046100            UNTIL W-VT-SUB GREATER THAN W-VENUE-COUNT.                    
046200    MOVE W-FOUND-VT-SUB TO W-VT-SUB.                                      
046300*                                                                         
046400 FIND-VENUE-BY-NUMBER-EXIT.                                               
046500    EXIT.                                                                 
046600*                                                                         
046700 FIND-VENUE-BY-NUMBER-SCAN.                                               
046800*                                                                         
046900    IF W-VT-NUMBER(W-VT-SUB) EQUAL                                        
047000                         W-CAND-VENUE-NUMBER(W-RANK-SUB)                  
047100        MOVE W-VT-SUB TO W-FOUND-VT-SUB.                                  
047200*                                                                         
047300*    -----------------------------------------------------------          
047400*    REPORT AND MATCH RESULT OUTPUT FOR ONE BRIEF.                        
047500*    -----------------------------------------------------------          
047600*                                                                         
047700 WRITE-BRIEF-SECTION.                                                     
047800*                                                                         
047900    IF PAGE-FULL                                                          
048000        PERFORM PRINT-REPORT-HEADINGS THRU                                
048100                PRINT-REPORT-HEADINGS-EXIT.                               
048200*                                                                         
048300    MOVE ZERO TO W-MATCHES-KEPT.                                          
048400    MOVE ZERO TO W-BEST-SCORE.                                            
048500*                                                                         
048600    IF W-CAND-COUNT GREATER THAN 10                                       
048700        MOVE 10 TO W-TOP-LIMIT                                            
048800    ELSE                                                                  
048900        MOVE W-CAND-COUNT TO W-TOP-LIMIT.                                 
049000*                                                                         
049100    PERFORM WRITE-BRIEF-HEADER THRU WRITE-BRIEF-HEADER-EXIT.              
049200    PERFORM WRITE-ONE-MATCH THRU WRITE-ONE-MATCH-EXIT                     
049300            VARYING W-RANK-SUB FROM 1 BY 1                                
049400            UNTIL W-RANK-SUB GREATER THAN W-TOP-LIMIT.                    
049500    PERFORM WRITE-BRIEF-FOOTER THRU WRITE-BRIEF-FOOTER-EXIT.              
049600*                                                                         
049700 WRITE-BRIEF-SECTION-EXIT.                                                
049800    EXIT.                                                                 
049900*                                                                         
050000 WRITE-BRIEF-HEADER.                                                      
050100*                                                                         
050200    MOVE SPACES TO W-BRIEF-HEADER-LINE.                                   
050300    MOVE BRIEF-NUMBER       TO BH-BRIEF-NUMBER.                           
050400    MOVE BRIEF-EVENT-TYPE   TO BH-EVENT-TYPE.                             
050500    MOVE BRIEF-HEADCOUNT    TO BH-HEADCOUNT.                              
050600    MOVE BRIEF-BUDGET-MAX   TO BH-BUDGET-MAX.                             
050700    MOVE BRIEF-BOROUGH-PREF TO BH-BOROUGH-PREF.                           
050800    WRITE MATCH-REPORT-RECORD FROM W-BRIEF-HEADER-LINE                    
050900          BEFORE ADVANCING 2 LINES.                                       
051000    WRITE MATCH-REPORT-RECORD FROM W-DETAIL-HEADING-1                     
051100          BEFORE ADVANCING 1 LINE.                                        
051200    ADD 3 TO W-PRINTED-LINES.                                             
051300*                                                                         
051400 WRITE-BRIEF-HEADER-EXIT.                                                 
051500    EXIT.                                                                 
051600*                                                                         
051700 WRITE-ONE-MATCH.                                                         
051800*                                                                         
051900    PERFORM FIND-VENUE-BY-NUMBER THRU FIND-VENUE-BY-NUMBER-EXIT.          
052000*                                                                         
052100    MOVE W-CAND-TOTAL-SCORE(W-RANK-SUB) TO W-THIS-TOTAL-SCORE.            
052200    MOVE W-CAND-CAP-SCORE(W-RANK-SUB)   TO W-THIS-CAP-SCORE.              
052300    MOVE W-CAND-PRICE-SCORE(W-RANK-SUB) TO W-THIS-PRICE-SCORE.            
052400    MOVE W-CAND-LOC-SCORE(W-RANK-SUB)   TO W-THIS-LOC-SCORE.              
052500    MOVE W-CAND-AMEN-SCORE(W-RANK-SUB)  TO W-THIS-AMEN-SCORE.             
052600    MOVE W-CAND-AVAIL-SCORE(W-RANK-SUB) TO W-THIS-AVAIL-SCORE.            
052700*                                                                         
052800    PERFORM BUILD-EXPLANATION THRU BUILD-EXPLANATION-EXIT.                
052900*                                                                         
053000    MOVE BRIEF-NUMBER                      TO MR-BRIEF-NUMBER.            
053100    MOVE W-CAND-VENUE-NUMBER(W-RANK-SUB) TO MR-VENUE-NUMBER.              
053200    MOVE W-RANK-SUB                       TO MR-RANK.                     
053300    MOVE W-THIS-TOTAL-SCORE                TO MR-SCORE.                   
053400    MOVE W-THIS-CAP-SCORE                  TO MR-CAP-SCORE.               
053500    MOVE W-THIS-PRICE-SCORE                TO MR-PRICE-SCORE.             
053600    MOVE W-THIS-LOC-SCORE                  TO MR-LOC-SCORE.               
053700    MOVE W-THIS-AMEN-SCORE                 TO MR-AMEN-SCORE.              
053800    MOVE W-THIS-AVAIL-SCORE                TO MR-AVAIL-SCORE.             
053900    WRITE MATCH-RESULT-RECORD.                                            
054000    ADD 1 TO W-MATCHES-WRITTEN.                                           
054100    ADD 1 TO W-MATCHES-KEPT.                                              
054200*                                                                         
054300    IF W-THIS-TOTAL-SCORE GREATER THAN W-BEST-SCORE                       
054400        MOVE W-THIS-TOTAL-SCORE TO W-BEST-SCORE.                          
054500*                                                                         
054600    IF PAGE-FULL                                                          
054700        PERFORM PRINT-REPORT-HEADINGS THRU                                
054800                PRINT-REPORT-HEADINGS-EXIT                                
054900        PERFORM WRITE-BRIEF-HEADER THRU WRITE-BRIEF-HEADER-EXIT.          
055000*                                                                         
055100    MOVE SPACES TO W-MATCH-DETAIL-LINE.                                   
055200    MOVE W-RANK-SUB                       TO DL-RANK.                     
055300    MOVE W-CAND-VENUE-NUMBER(W-RANK-SUB) TO DL-VENUE-NUMBER.              
055400    MOVE W-VT-NAME(W-VT-SUB)             TO DL-VENUE-NAME.                
055500    MOVE W-VT-BOROUGH(W-VT-SUB)          TO DL-BOROUGH.                   
055600    MOVE W-THIS-TOTAL-SCORE                TO DL-SCORE.                   
055700    MOVE W-THIS-CAP-SCORE                  TO DL-CAP-SCORE.               
055800    MOVE W-THIS-PRICE-SCORE                TO DL-PRICE-SCORE.             
055900    MOVE W-THIS-LOC-SCORE                  TO DL-LOC-SCORE.               
056000    MOVE W-THIS-AMEN-SCORE                 TO DL-AMEN-SCORE.              
056100    MOVE W-THIS-AVAIL-SCORE                TO DL-AVAIL-SCORE.             
056200    WRITE MATCH-REPORT-RECORD FROM W-MATCH-DETAIL-LINE                    
056300          BEFORE ADVANCING 1 LINE.                                        
056400    ADD 1 TO W-PRINTED-LINES.                                             
056500*                                                                         
056600    MOVE SPACES TO W-MATCH-EXPLAIN-LINE.                                  
056700    MOVE EXPLANATION TO XL-EXPLANATION.                                   
056800    WRITE MATCH-REPORT-RECORD FROM W-MATCH-EXPLAIN-LINE                   
056900          BEFORE ADVANCING 1 LINE.                                        
057000    ADD 1 TO W-PRINTED-LINES.                                             
057100*                                                                         
057200 WRITE-ONE-MATCH-EXIT.                                                    
057300    EXIT.                                                                 
057400*                                                                         
057500 WRITE-BRIEF-FOOTER.                                                      
057600*                                                                         
057700    MOVE SPACES TO W-BRIEF-FOOTER-LINE.                                   
057800    MOVE W-MATCHES-KEPT TO BF-MATCHES-KEPT.                               
057900    MOVE W-BEST-SCORE   TO BF-BEST-SCORE.                                 
058000    WRITE MATCH-REPORT-RECORD FROM W-BRIEF-FOOTER-LINE                    
058100          BEFORE ADVANCING 2 LINES.                                       
058200    ADD 2 TO W-PRINTED-LINES.                                             
058300*                                                                         
058400 WRITE-BRIEF-FOOTER-EXIT.                                                 
058500    EXIT.                                                                 
058600*                                                                         
058700*    -----------------------------------------------------------          
058800*    RUN TOTALS FOOTER, PRINTED ONCE AT THE END OF THE REPORT.            
058900*    -----------------------------------------------------------          
059000*                                                                         
059100 WRITE-REPORT-FOOTER.                                                     
059200*                                                                         
059300    PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.                        
059500*                                                                         
059600    MOVE "BRIEFS READ"             TO W-FOOTER-LABEL.                     
059700    MOVE W-BRIEFS-READ             TO W-FOOTER-COUNT.                     
059800    PERFORM WRITE-ONE-FOOTER-LINE THRU WRITE-ONE-FOOTER-LINE-EXIT.        
059900*                                                                         
060000    MOVE "BRIEFS PROCESSED"        TO W-FOOTER-LABEL.                     
060100    MOVE W-BRIEFS-PROCESSED        TO W-FOOTER-COUNT.                     
060200    PERFORM WRITE-ONE-FOOTER-LINE THRU WRITE-ONE-FOOTER-LINE-EXIT.        
060300*                                                                         
060400    MOVE "BRIEFS SKIPPED"          TO W-FOOTER-LABEL.                     
060500    MOVE W-BRIEFS-SKIPPED          TO W-FOOTER-COUNT.                     
060600    PERFORM WRITE-ONE-FOOTER-LINE THRU WRITE-ONE-FOOTER-LINE-EXIT.        
060700*                                                                         
060800    MOVE "VENUES LOADED"           TO W-FOOTER-LABEL.                     
060900    MOVE W-VENUES-LOADED           TO W-FOOTER-COUNT.                     
061000    PERFORM WRITE-ONE-FOOTER-LINE THRU WRITE-ONE-FOOTER-LINE-EXIT.        
061100*                                                                         
061200    MOVE "VENUES SKIPPED"          TO W-FOOTER-LABEL.                     
061300    MOVE W-VENUES-SKIPPED          TO W-FOOTER-COUNT.                     
061400    PERFORM WRITE-ONE-FOOTER-LINE THRU WRITE-ONE-FOOTER-LINE-EXIT.        
061500*                                                                         
061600    MOVE "MATCH RECORDS WRITTEN"   TO W-FOOTER-LABEL.                     
061700    MOVE W-MATCHES-WRITTEN         TO W-FOOTER-COUNT.                     
061800    PERFORM WRITE-ONE-FOOTER-LINE THRU WRITE-ONE-FOOTER-LINE-EXIT.        
061900*                                                                         
062000 WRITE-REPORT-FOOTER-EXIT.                                                
062100    EXIT.                                                                 
062200*                                                                         
062300 WRITE-ONE-FOOTER-LINE.                                                   
062400*                                                                         
062500    MOVE SPACES TO W-REPORT-FOOTER-LINE.                                  
062600    MOVE W-FOOTER-LABEL TO RF-LABEL.                                      
062700    MOVE W-FOOTER-COUNT TO RF-COUNT.                                      
062800    WRITE MATCH-REPORT-RECORD FROM W-REPORT-FOOTER-LINE                   
062900          BEFORE ADVANCING 1 LINE.                                        
063000*                                                                         
063100 WRITE-ONE-FOOTER-LINE-EXIT.                                              
063200    EXIT.                                                                 
063300*                                                                         
063400*    SHARED COPYBOOKS -- FOLLOWING THE SHOP PRACTICE OF COPYING           
063500*    THE PL PARAGRAPHS IN AT THE BOTTOM OF THE PROCEDURE DIVISION,        
063600*    AFTER EVERYTHING THAT CALLS THEM.                                    
063700*                                                                         
063800    COPY "PL-VALIDATE-VENUE.CBL".                                         
063900    COPY "PL-VALIDATE-BRIEF.CBL".                                         
064000    COPY "PL-SCORE-VENUE.CBL".                                            
064100    COPY "PL-RANK-MATCHES.CBL".                                           
064200    COPY "PL-BUILD-EXPLANATION.CBL".                                      
064300    COPY "PLGENERAL.CBL".                                                 
